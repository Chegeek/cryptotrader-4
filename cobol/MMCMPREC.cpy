000100******************************************************************
000200*    MMCMPREC  --  COMPOSITE LEG RECORD (COMPOSITE FILE)         *
000300*    LEGS ARRIVE GROUPED BY CMP-GROUP-ID (CONTROL BREAK KEY).    *
000400*    THE COMPONENT PRICE IS PRE-RESOLVED -- NO SITE LOOKUP HERE. *
000500******************************************************************
000600    05  CMP-GROUP-ID            PIC X(08).
000700    05  FILLER                  PIC X(01) VALUE SPACE.
000800    05  CMP-OPERATION           PIC X(01).
000900        88  CMP-OP-ADD          VALUE '+'.
001000        88  CMP-OP-SUBTRACT     VALUE '-'.
001100        88  CMP-OP-MULTIPLY     VALUE '*'.
001200        88  CMP-OP-DIVIDE       VALUE '/'.
001300        88  CMP-OP-AVERAGE      VALUE '@'.
001400    05  FILLER                  PIC X(01) VALUE SPACE.
001500    05  CMP-SITE                PIC X(11).
001600    05  FILLER                  PIC X(01) VALUE SPACE.
001700    05  CMP-INSTRUMENT          PIC X(12).
001800    05  FILLER                  PIC X(01) VALUE SPACE.
001900    05  CMP-PRICE               PIC S9(9)V9(10).
002000    05  CMP-PRICE-CHECK REDEFINES CMP-PRICE
002100                                PIC X(19).
002200    05  FILLER                  PIC X(15) VALUE SPACES.
