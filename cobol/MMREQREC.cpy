000100******************************************************************
000200*    MMREQREC  --  ADVISORY REQUEST RECORD (REQUESTS FILE)       *
000300*    ONE RECORD PER INSTRUMENT THE DESK QUOTES.  FIELDS MARKED   *
000400*    "-CHECK" BELOW ARE REDEFINED AS ALPHANUMERIC SO A BLANK     *
000500*    (MISSING) VALUE CAN BE TESTED FOR BEFORE THE FIELD IS USED  *
000600*    NUMERICALLY -- SEE THE BOUNDARY AND HEDGE LOGIC IN          *
000650*    MMHDGADV FOR HOW EACH FIELD DRIVES THE ADVICE CALC.         *
000700******************************************************************
000800    05  REQ-SITE                PIC X(11).
000900    05  FILLER                  PIC X(01) VALUE SPACE.
001000    05  REQ-INSTRUMENT          PIC X(12).
001100    05  FILLER                  PIC X(01) VALUE SPACE.
001200    05  REQ-CURRENT-DATE        PIC 9(08).
001300    05  REQ-CURRENT-DATE-CHECK REDEFINES REQ-CURRENT-DATE
001400                                PIC X(08).
001500    05  FILLER                  PIC X(01) VALUE SPACE.
001600    05  REQ-EXPIRY-DATE         PIC 9(08).
001700    05  REQ-EXPIRY-DATE-CHECK REDEFINES REQ-EXPIRY-DATE
001800                                PIC X(08).
001900    05  FILLER                  PIC X(01) VALUE SPACE.
002000    05  REQ-BASIS               PIC S9(1)V9(10).
002100    05  REQ-BASIS-CHECK REDEFINES REQ-BASIS
002200                                PIC X(11).
002300    05  FILLER                  PIC X(01) VALUE SPACE.
002400    05  REQ-SPREAD              PIC S9(1)V9(10).
002500    05  FILLER                  PIC X(01) VALUE SPACE.
002600    05  REQ-COMMISSION          PIC S9(1)V9(10).
002700    05  FILLER                  PIC X(01) VALUE SPACE.
002800    05  REQ-UND-BID             PIC S9(9)V9(4).
002900    05  FILLER                  PIC X(01) VALUE SPACE.
003000    05  REQ-UND-ASK             PIC S9(9)V9(4).
003100    05  FILLER                  PIC X(01) VALUE SPACE.
003200    05  REQ-BUY-PRICE           PIC S9(9)V9(4).
003300    05  REQ-BUY-PRICE-CHECK REDEFINES REQ-BUY-PRICE
003400                                PIC X(13).
003500    05  FILLER                  PIC X(01) VALUE SPACE.
003600    05  REQ-SELL-PRICE          PIC S9(9)V9(4).
003700    05  REQ-SELL-PRICE-CHECK REDEFINES REQ-SELL-PRICE
003800                                PIC X(13).
003900    05  FILLER                  PIC X(01) VALUE SPACE.
004000    05  REQ-PROPOSED-SIZE       PIC S9(7)V9(4).
004100    05  FILLER                  PIC X(01) VALUE SPACE.
004200    05  REQ-FUND-POS            PIC S9(7)V9(4).
004300    05  REQ-FUND-POS-CHECK REDEFINES REQ-FUND-POS
004400                                PIC X(11).
004500    05  FILLER                  PIC X(01) VALUE SPACE.
004600    05  REQ-LEG1-POS            PIC S9(7)V9(4).
004700    05  REQ-LEG1-POS-CHECK REDEFINES REQ-LEG1-POS
004800                                PIC X(11).
004900    05  FILLER                  PIC X(01) VALUE SPACE.
005000    05  REQ-LEG2-POS            PIC S9(7)V9(4).
005100    05  REQ-LEG2-POS-CHECK REDEFINES REQ-LEG2-POS
005200                                PIC X(11).
005300    05  FILLER                  PIC X(01) VALUE SPACE.
005400    05  REQ-LOT-UNIT            PIC S9(3)V9(4).
005500    05  FILLER                  PIC X(01) VALUE SPACE.
005600    05  REQ-HEDGE-FLAG          PIC X(01).
005700        88  REQ-IS-HEDGE-INSTRUMENT VALUE 'Y'.
005800    05  FILLER                  PIC X(28) VALUE SPACES.
