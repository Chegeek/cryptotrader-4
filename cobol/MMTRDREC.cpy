000100******************************************************************
000200*    MMTRDREC  --  TRADE RECORD (TRADES FILE)                    *
000300*    ONE EXECUTED TRADE PER LINE, ASCENDING TIMESTAMP EXPECTED   *
000400*    BUT NOT REQUIRED.  TIMESTAMP IS A LINEAR KEY -- COMPARE IT  *
000500*    AS A PLAIN 14-DIGIT NUMBER, NEVER AS A CALENDAR VALUE.      *
000600******************************************************************
000700    05  TRD-TIMESTAMP           PIC 9(14).
000800    05  FILLER                  PIC X(01) VALUE SPACE.
000900    05  TRD-PRICE               PIC S9(9)V9(4).
001000    05  TRD-PRICE-CHECK REDEFINES TRD-PRICE
001100                                PIC X(13).
001200    05  FILLER                  PIC X(01) VALUE SPACE.
001300    05  TRD-SIZE                PIC S9(7)V9(4).
001400    05  TRD-SIZE-CHECK REDEFINES TRD-SIZE
001500                                PIC X(11).
001600    05  FILLER                  PIC X(10) VALUE SPACES.
