000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. MMPRCCOL.
000300       AUTHOR. R T KOWALSKI.
000400       INSTALLATION. QUANTFLOW SYSTEMS -- DESK ANALYTICS GROUP.
000500       DATE-WRITTEN. 04/12/87.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY -- DESK ANALYTICS GROUP.
000800      ******************************************************************
000900      *                                                                *
001000      *A    ABSTRACT..                                                 *
001100      *  NIGHTLY FILEPASS AGAINST THE EXECUTED-TRADE TAPE.  COLLAPSES  *
001200      *  RAW PRINTS INTO FIXED INTERVAL BUCKETS BETWEEN THE FROM/TO    *
001300      *  TIMES ON THE PARM CARD, PRODUCES A VOLUME WEIGHTED (OR LAST   *
001400      *  PRINT) PRICE PER BUCKET, CARRIES A STALE BUCKET'S PRICE       *
001500      *  FORWARD, AND COMPUTES THE LOG RETURN BUCKET TO BUCKET.  RUNS  *
001600      *  AS STEP 1 OF THE OVERNIGHT DESK-ANALYTICS STREAM AND OPENS    *
001700      *  THE SHARED RUN REPORT (STEPS 2 AND 3 EXTEND IT).              *
001800      *                                                                *
001900      *J    JCL..                                                      *
002000      *                                                                *
002100      * //MMPRCCOL EXEC PGM=MMPRCCOL,                                  *
002200      * //   PARM='2026081008000020260810090000006 0Y'                 *
002300      * //TRDIN    DD DSN=MM.DESK.TRADES.DAILY,DISP=SHR                *
002400      * //SORTWK1  DD UNIT=SYSDA,SPACE=(CYL,(5,5))                     *
002500      * //PRCOUT   DD DSN=MM.DESK.PRICES.DAILY,                        *
002600      * //            DISP=(,CATLG,CATLG),                             *
002700      * //            SPACE=(CYL,(10,5),RLSE),                         *
002800      * //            DCB=(RECFM=FB,LRECL=61,BLKSIZE=0)                *
002900      * //RPTOUT   DD DSN=MM.DESK.RUNRPT.DAILY,                        *
003000      * //            DISP=(,CATLG,DELETE),                            *
003100      * //            SPACE=(CYL,(5,5),RLSE),                          *
003200      * //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)               *
003300      * //*                                                             *
003400      *                                                                *
003500      *P    ENTRY PARAMETERS..                                         *
003600      *     PARM='FFFFFFFFFFFFFFTTTTTTTTTTTTTTNNNNNS'                  *
003700      *     F = FROM TIMESTAMP  (YYYYMMDDHHMMSS, 14 BYTES)             *
003800      *     T = TO TIMESTAMP    (YYYYMMDDHHMMSS, 14 BYTES)             *
003900      *     N = INTERVAL SECONDS (5 BYTES, ZERO FILLED)                *
004000      *     S = SUM FLAG (Y = ACCUMULATE ACROSS THE BUCKET,            *
004100      *                   N = KEEP ONLY THE LATEST PRINT)              *
004200      *                                                                *
004300      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
004400      *     I/O ERROR ON PRCOUT OR RPTOUT                              *
004500      *     INTERVAL GRID LARGER THAN MM-MAX-INTERVALS BUCKETS         *
004600      *                                                                *
004700      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004800      *     NONE -- ALL DATE AND LOG-RETURN MATH IS IN-LINE BELOW      *
004900      *                                                                *
005000      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
005100      *     MM-DAYS-IN-MONTH-TBL -- CALENDAR DAY COUNTS FOR THE GRID   *
005200      *     BUILDER'S SECONDS-CARRY ROUTINE                            *
005300      *                                                                *
005400      *H    CHANGE LOG..                                               *
005500      *   041287 RTK  CR-1002  INITIAL VERSION FOR THE DESK ANALYTICS  *
005600      *                        STREAM -- COLLAPSE AND RETURN CALC      *
005700      *   091589 RTK  CR-1145  CEILING BUCKET ASSIGNMENT PER DESK      *
005800      *                        REQUEST (WAS NEAREST-BUCKET BEFORE)     *
005900      *   022291 JLM  CR-1400  FIX VWAP ROUNDING TO HALF-UP PER AUDIT  *
006000      *   071592 JLM  CR-1512  CARRY PRIOR PRICE FORWARD THRU EMPTY    *
006100      *                        BUCKETS INSTEAD OF ZERO-FILLING         *
006200      *   030894 DAP  CR-1699  RAISE INTERVAL TABLE FROM 500 TO 1000   *
006300      *                        BUCKETS -- OVERNIGHT BOOK GREW          *
006400      *   091596 DAP  CR-1811  LOG RETURN SERIES NOW 12 TERMS, WAS 8,  *
006500      *                        AFTER PRECISION COMPLAINT FROM QUANT    *
006600      *   110198 DAP  CR-2200  Y2K REMEDIATION -- 4-DIGIT CENTURY IN   *
006700      *                        ALL GRID DATE ARITHMETIC AND TABLES     *
006800      *   021599 DAP  CR-2231  Y2K -- VERIFIED LEAP YEAR TEST AGAINST  *
006900      *                        YEAR 2000 (DIV BY 400 CASE)             *
007000      *   060201 WBH  CR-2500  RAISE MAX INTERVAL TABLE TO 2000        *
007100      *                        BUCKETS FOR THE EXTENDED SESSION BOOK   *
007200      *   041503 WBH  CR-2650  DISCARD FLOOR NOW USES THE SAME SIGNED  *
007300      *                        SECONDS ADDER AS THE GRID BUILDER       *
007400      *                                                                *
007500      ******************************************************************
007600       ENVIRONMENT DIVISION.
007700       CONFIGURATION SECTION.
007800       SOURCE-COMPUTER. IBM-370.
007900       OBJECT-COMPUTER. IBM-370.
008000       SPECIAL-NAMES.
008100           C01 IS TOP-OF-FORM.
008200       INPUT-OUTPUT SECTION.
008300       FILE-CONTROL.
008400           SELECT TRADE-FILE ASSIGN TO TRDIN
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS IS WS-TRADE-FILE-STATUS.
008700           SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
008800           SELECT PRICE-FILE ASSIGN TO PRCOUT
008900               ORGANIZATION IS LINE SEQUENTIAL
009000               FILE STATUS IS WS-PRICE-FILE-STATUS.
009100           SELECT REPORT-FILE ASSIGN TO RPTOUT
009200               ORGANIZATION IS LINE SEQUENTIAL
009300               FILE STATUS IS WS-REPORT-FILE-STATUS.
009400       DATA DIVISION.
009500       FILE SECTION.
009600       FD  TRADE-FILE
009700           RECORDING MODE IS F.
009800       01  TRADE-REC.
009900           COPY MMTRDREC.
010000       EJECT
010100       SD  SORT-WORK-FILE
010200           DATA RECORD IS SORT-REC.
010300       01  SORT-REC.
010400           COPY MMTRDREC REPLACING TRD- BY SRT-.
010500       EJECT
010600       FD  PRICE-FILE
010700           RECORDING MODE IS F.
010800       01  PRICE-REC.
010900           COPY MMPRCREC.
011000       EJECT
011100       FD  REPORT-FILE
011200           RECORDING MODE IS F.
011300       01  REPORT-REC                 PIC X(132).
011400       EJECT
011500       WORKING-STORAGE SECTION.
011600       01  FILLER PIC X(32)
011700           VALUE 'MMPRCCOL WORKING STORAGE BEGINS'.
011800      ******************************************************************
011900      *    STANDALONE COUNTERS -- NOT PART OF ANY GROUP (CR-2653)      *
012000      ******************************************************************
012100       77  WS-BUCKET-COUNT            PIC S9(04) COMP VALUE 0.
012200       77  WS-BUCKETS-WRITTEN         PIC S9(09) COMP VALUE 0.
012300      ******************************************************************
012400      *    READ ONLY CONSTANTS                                        *
012500      ******************************************************************
012600       01  READ-ONLY-CONSTANTS.
012700           05  BINARY1                COMP PIC S9(4) VALUE +1.
012800           05  MM-MAX-INTERVALS       COMP PIC S9(4) VALUE +2000.
012900           05  MM-LN-TERMS            COMP PIC S9(4) VALUE +12.
013000           05  FILLER                 PIC X(04) VALUE SPACES.
013100      ******************************************************************
013200      *    SWITCHES AREA                                               *
013300      ******************************************************************
013400       01  SWITCHES-AND-INDICATORS.
013500           05  WS-TRADE-EOF-IND       PIC X(1).
013600               88  TRADE-EOF                  VALUE 'Y'.
013700               88  TRADE-NOT-EOF               VALUE 'N'.
013800           05  WS-SUM-FLAG-IND        PIC X(1).
013900               88  SUM-ACROSS-TRADES          VALUE 'Y'.
014000               88  KEEP-LATEST-TRADE           VALUE 'N'.
014100           05  WS-BUCKET-FOUND-IND    PIC X(1).
014200               88  BUCKET-WAS-FOUND           VALUE 'Y'.
014300               88  BUCKET-NOT-FOUND            VALUE 'N'.
014400           05  WS-LEAP-YEAR-IND       PIC X(1).
014500               88  CURRENT-YEAR-IS-LEAP        VALUE 'Y'.
014600               88  CURRENT-YEAR-NOT-LEAP       VALUE 'N'.
014700           05  FILLER                 PIC X(04) VALUE SPACES.
014800       01  FILE-STATUS-AREA.
014900           05  WS-TRADE-FILE-STATUS   PIC X(2).
015000           05  WS-PRICE-FILE-STATUS   PIC X(2).
015100           05  WS-REPORT-FILE-STATUS  PIC X(2).
015200           05  FILLER                 PIC X(04) VALUE SPACES.
015300       EJECT
015400      ******************************************************************
015500      *            V A R I A B L E   D A T A   A R E A S               *
015600      ******************************************************************
015700       01  VARIABLE-WORK-AREA.
015800           05  WS-FROM-TS             PIC 9(14).
015900           05  WS-TO-TS               PIC 9(14).
016000           05  WS-INTERVAL-SECS       PIC 9(05).
016100           05  WS-DISCARD-FLOOR-TS    PIC 9(14).
016200           05  WS-BKT-SUB             PIC S9(04) COMP VALUE 0.
016300           05  WS-SCAN-SUB            PIC S9(04) COMP VALUE 0.
016400
016500           05  WS-BUILD-TS            PIC 9(14).
016600           05  WS-BUILD-TS-PARTS REDEFINES WS-BUILD-TS.
016700               10  WS-BT-YYYY         PIC 9(04).
016800               10  WS-BT-MM           PIC 9(02).
016900               10  WS-BT-DD           PIC 9(02).
017000               10  WS-BT-HH           PIC 9(02).
017100               10  WS-BT-MN           PIC 9(02).
017200               10  WS-BT-SS           PIC 9(02).
017300           05  WS-SECONDS-TO-ADD      PIC S9(07) COMP-3.
017400           05  WS-CARRY-SECS          PIC S9(06) COMP-3.
017500           05  WS-CARRY-MINS          PIC S9(04) COMP-3.
017600           05  WS-CARRY-DAYS          PIC S9(04) COMP-3.
017700           05  WS-DAYS-THIS-MONTH     PIC 9(02).
017800           05  WS-MONTH-SUB           PIC S9(04) COMP.
017900           05  WS-LEAP-Q              PIC S9(06) COMP.
018000           05  WS-LEAP-R4             PIC S9(04) COMP.
018100           05  WS-LEAP-R100           PIC S9(04) COMP.
018200           05  WS-LEAP-R400           PIC S9(04) COMP.
018300
018400           05  MM-DAYS-IN-MONTH-TBL.
018500               10  FILLER             PIC 9(02) VALUE 31.
018600               10  FILLER             PIC 9(02) VALUE 28.
018700               10  FILLER             PIC 9(02) VALUE 31.
018800               10  FILLER             PIC 9(02) VALUE 30.
018900               10  FILLER             PIC 9(02) VALUE 31.
019000               10  FILLER             PIC 9(02) VALUE 30.
019100               10  FILLER             PIC 9(02) VALUE 31.
019200               10  FILLER             PIC 9(02) VALUE 31.
019300               10  FILLER             PIC 9(02) VALUE 30.
019400               10  FILLER             PIC 9(02) VALUE 31.
019500               10  FILLER             PIC 9(02) VALUE 30.
019600               10  FILLER             PIC 9(02) VALUE 31.
019700           05  MM-DAYS-IN-MONTH REDEFINES MM-DAYS-IN-MONTH-TBL.
019800               10  MM-DIM             PIC 9(02) OCCURS 12 TIMES.
019900
020000           05  WS-TRADE-TIMESTAMP     PIC 9(14).
020100           05  WS-TRADE-PRICE         PIC S9(9)V9(4).
020200           05  WS-TRADE-SIZE          PIC S9(7)V9(4).
020300           05  WS-TRADE-NOTIONAL      PIC S9(17)V9(8) COMP-3.
020400
020500           05  WS-LN-X                PIC S9(2)V9(10) COMP-3.
020600           05  WS-LN-R                PIC S9(1)V9(10) COMP-3.
020700           05  WS-LN-R-SQ             PIC S9(1)V9(10) COMP-3.
020800           05  WS-LN-RPOW             PIC S9(1)V9(10) COMP-3.
020900           05  WS-LN-TERM             PIC S9(1)V9(10) COMP-3.
021000           05  WS-LN-DENOM            PIC S9(03) COMP.
021100           05  WS-LN-SUM              PIC S9(1)V9(10) COMP-3.
021200           05  WS-LN-TERM-SUB         PIC S9(04) COMP.
021300       EJECT
021400       01  CONTROL-TOTALS.
021500           05  WS-RECS-READ-CNT       PIC S9(9) COMP VALUE 0.
021600           05  WS-RECS-DISCARD-CNT    PIC S9(9) COMP VALUE 0.
021700           05  FILLER                 PIC X(04) VALUE SPACES.
021800       EJECT
021900      ******************************************************************
022000      *            I N T E R V A L   B U C K E T   T A B L E           *
022100      ******************************************************************
022200       01  MM-BUCKET-TABLE.
022300           05  MM-BUCKET OCCURS 2000 TIMES.
022400               10  BKT-START-TS       PIC 9(14).
022500               10  BKT-QTY            PIC S9(9)V9(4) COMP-3.
022600               10  BKT-NOTIONAL       PIC S9(17)V9(8) COMP-3.
022700               10  BKT-PRICE          PIC S9(9)V9(10) COMP-3.
022800               10  BKT-PRICE-IND      PIC X(1).
022900                   88  BKT-HAS-PRICE          VALUE 'Y'.
023000               10  BKT-RETURN         PIC S9(1)V9(10) COMP-3.
023100               10  BKT-RETURN-IND     PIC X(1).
023200                   88  BKT-HAS-RETURN         VALUE 'Y'.
023300           05  FILLER                 PIC X(04) VALUE SPACES.
023400       EJECT
023500      ******************************************************************
023600      *            REPORT SECTION 1 PRINT AREAS                       *
023700      ******************************************************************
023800       01  MM-RPT1-AREA.
023900           COPY MMRPT1.
024000       EJECT
024100       01  FILLER PIC X(32)
024200           VALUE 'MMPRCCOL WORKING STORAGE ENDS  '.
024300       EJECT
024400       LINKAGE SECTION.
024500       01  LK-PARM-AREA.
024600           05  LK-PARM-LENGTH         PIC S9(4) COMP.
024700           05  LK-PARM-TEXT           PIC X(34).
024800       01  LK-PARM-FIELDS REDEFINES LK-PARM-TEXT.
024900           05  LK-PARM-FROM           PIC 9(14).
025000           05  LK-PARM-TO             PIC 9(14).
025100           05  LK-PARM-INTERVAL       PIC 9(05).
025200           05  LK-PARM-SUM-FLAG       PIC X(01).
025300       EJECT
025400       PROCEDURE DIVISION USING LK-PARM-AREA.
025500      ******************************************************************
025600      *                        MAINLINE LOGIC                          *
025700      ******************************************************************
025800       0000-CONTROL-PROCESS.
025900           PERFORM 1000-INITIALIZATION
026000               THRU 1099-INITIALIZATION-EXIT.
026100           PERFORM 1200-BUILD-INTERVAL-GRID
026200               THRU 1299-BUILD-INTERVAL-GRID-EXIT.
026300           PERFORM 2000-SORT-AND-COLLAPSE
026400               THRU 2099-SORT-AND-COLLAPSE-EXIT.
026500           PERFORM 3000-FINALIZE-PRICES
026600               THRU 3099-FINALIZE-PRICES-EXIT.
026700           PERFORM 3400-WRITE-PRICE-RECORDS
026800               THRU 3499-WRITE-PRICE-RECORDS-EXIT.
026900           PERFORM 3600-WRITE-REPORT-SECTION
027000               THRU 3699-WRITE-REPORT-SECTION-EXIT.
027100           PERFORM 9000-TERMINATION
027200               THRU 9099-TERMINATION-EXIT.
027300           GOBACK.
027400       EJECT
027500      ******************************************************************
027600      *                         INITIALIZATION                         *
027700      ******************************************************************
027800       1000-INITIALIZATION.
027900           MOVE LK-PARM-FROM TO WS-FROM-TS.
028000           MOVE LK-PARM-TO TO WS-TO-TS.
028100           MOVE LK-PARM-INTERVAL TO WS-INTERVAL-SECS.
028200           MOVE LK-PARM-SUM-FLAG TO WS-SUM-FLAG-IND.
028300           INITIALIZE CONTROL-TOTALS.
028400           INITIALIZE MM-BUCKET-TABLE.
028500* DISCARD FLOOR = FROM MINUS ONE INTERVAL -- REUSE THE GRID ADDER
028600* WITH A NEGATIVE DELTA (CR-2650)
028700           MOVE WS-FROM-TS TO WS-BUILD-TS.
028800           COMPUTE WS-SECONDS-TO-ADD = 0 - WS-INTERVAL-SECS.
028900           PERFORM 1250-ADD-SECONDS-TO-TS
029000               THRU 1259-ADD-SECONDS-TO-TS-EXIT.
029100           MOVE WS-BUILD-TS TO WS-DISCARD-FLOOR-TS.
029200           OPEN OUTPUT PRICE-FILE.
029300           IF WS-PRICE-FILE-STATUS NOT = '00'
029400               DISPLAY 'MMPRCCOL - ERROR OPENING PRCOUT '
029500                       WS-PRICE-FILE-STATUS
029600               GO TO 9900-ABEND
029700           END-IF.
029800           OPEN OUTPUT REPORT-FILE.
029900           IF WS-REPORT-FILE-STATUS NOT = '00'
030000               DISPLAY 'MMPRCCOL - ERROR OPENING RPTOUT '
030100                       WS-REPORT-FILE-STATUS
030200               GO TO 9900-ABEND
030300           END-IF.
030400       1099-INITIALIZATION-EXIT.
030500           EXIT.
030600       EJECT
030700      ******************************************************************
030800      *                    BUILD THE INTERVAL GRID                     *
030900      ******************************************************************
031000       1200-BUILD-INTERVAL-GRID.
031100           MOVE WS-FROM-TS TO WS-BUILD-TS.
031200           MOVE ZERO TO WS-BUCKET-COUNT.
031300           PERFORM 1210-BUILD-ONE-BUCKET
031400               THRU 1219-BUILD-ONE-BUCKET-EXIT
031500               UNTIL WS-BUILD-TS NOT LESS THAN WS-TO-TS
031600                  OR WS-BUCKET-COUNT NOT LESS THAN MM-MAX-INTERVALS.
031700       1299-BUILD-INTERVAL-GRID-EXIT.
031800           EXIT.
031900
032000       1210-BUILD-ONE-BUCKET.
032100           ADD 1 TO WS-BUCKET-COUNT.
032200           MOVE WS-BUILD-TS TO BKT-START-TS(WS-BUCKET-COUNT).
032300           MOVE ZERO TO BKT-QTY(WS-BUCKET-COUNT).
032400           MOVE ZERO TO BKT-NOTIONAL(WS-BUCKET-COUNT).
032500           MOVE ZERO TO BKT-PRICE(WS-BUCKET-COUNT).
032600           MOVE ZERO TO BKT-RETURN(WS-BUCKET-COUNT).
032700           MOVE 'N' TO BKT-PRICE-IND(WS-BUCKET-COUNT).
032800           MOVE 'N' TO BKT-RETURN-IND(WS-BUCKET-COUNT).
032900           MOVE WS-INTERVAL-SECS TO WS-SECONDS-TO-ADD.
033000           PERFORM 1250-ADD-SECONDS-TO-TS
033100               THRU 1259-ADD-SECONDS-TO-TS-EXIT.
033200       1219-BUILD-ONE-BUCKET-EXIT.
033300           EXIT.
033400       EJECT
033500      ******************************************************************
033600      *    ADD (OR, WITH A NEGATIVE DELTA, SUBTRACT) A SIGNED NUMBER   *
033700      *    OF SECONDS TO/FROM WS-BUILD-TS, CARRYING PROPERLY ACROSS    *
033800      *    MINUTE, HOUR, DAY, MONTH AND YEAR BOUNDARIES.  THE +172800  *
033900      *    BIAS (2 DAYS) KEEPS THE INTERMEDIATE SECONDS COUNT NON-     *
034000      *    NEGATIVE SO INTEGER DIVIDE BEHAVES; IT IS BACKED OUT OF     *
034100      *    THE DAY CARRY BELOW.  (CR-2650)                              *
034200      ******************************************************************
034300       1250-ADD-SECONDS-TO-TS.
034400           COMPUTE WS-CARRY-SECS =
034500               (WS-BT-HH * 3600) + (WS-BT-MN * 60) + WS-BT-SS
034600                   + WS-SECONDS-TO-ADD + 172800.
034700           COMPUTE WS-CARRY-DAYS = WS-CARRY-SECS / 86400.
034800           COMPUTE WS-CARRY-SECS =
034900               WS-CARRY-SECS - (WS-CARRY-DAYS * 86400).
035000           SUBTRACT 2 FROM WS-CARRY-DAYS.
035100           COMPUTE WS-BT-HH = WS-CARRY-SECS / 3600.
035200           COMPUTE WS-CARRY-MINS = WS-CARRY-SECS - (WS-BT-HH * 3600).
035300           COMPUTE WS-BT-MN = WS-CARRY-MINS / 60.
035400           COMPUTE WS-BT-SS = WS-CARRY-MINS - (WS-BT-MN * 60).
035500           IF WS-CARRY-DAYS > ZERO
035600               PERFORM 1280-INCREMENT-DATE-ONE-DAY
035700                   THRU 1289-INCREMENT-DATE-ONE-DAY-EXIT
035800                   WS-CARRY-DAYS TIMES
035900           ELSE
036000               IF WS-CARRY-DAYS < ZERO
036100                   COMPUTE WS-CARRY-DAYS = 0 - WS-CARRY-DAYS
036200                   PERFORM 1285-DECREMENT-DATE-ONE-DAY
036300                       THRU 1288-DECREMENT-DATE-ONE-DAY-EXIT
036400                       WS-CARRY-DAYS TIMES
036500               END-IF
036600           END-IF.
036700       1259-ADD-SECONDS-TO-TS-EXIT.
036800           EXIT.
036900       EJECT
037000       1280-INCREMENT-DATE-ONE-DAY.
037100           PERFORM 1275-CHECK-LEAP-YEAR
037200               THRU 1276-CHECK-LEAP-YEAR-EXIT.
037300           MOVE MM-DIM(WS-BT-MM) TO WS-DAYS-THIS-MONTH.
037400           IF WS-BT-MM = 2 AND CURRENT-YEAR-IS-LEAP
037500               MOVE 29 TO WS-DAYS-THIS-MONTH
037600           END-IF.
037700           ADD 1 TO WS-BT-DD.
037800           IF WS-BT-DD > WS-DAYS-THIS-MONTH
037900               MOVE 1 TO WS-BT-DD
038000               ADD 1 TO WS-BT-MM
038100               IF WS-BT-MM > 12
038200                   MOVE 1 TO WS-BT-MM
038300                   ADD 1 TO WS-BT-YYYY
038400               END-IF
038500           END-IF.
038600       1289-INCREMENT-DATE-ONE-DAY-EXIT.
038700           EXIT.
038800
038900       1285-DECREMENT-DATE-ONE-DAY.
039000           SUBTRACT 1 FROM WS-BT-DD.
039100           IF WS-BT-DD < 1
039200               SUBTRACT 1 FROM WS-BT-MM
039300               IF WS-BT-MM < 1
039400                   MOVE 12 TO WS-BT-MM
039500                   SUBTRACT 1 FROM WS-BT-YYYY
039600               END-IF
039700               PERFORM 1275-CHECK-LEAP-YEAR
039800                   THRU 1276-CHECK-LEAP-YEAR-EXIT
039900               MOVE MM-DIM(WS-BT-MM) TO WS-DAYS-THIS-MONTH
040000               IF WS-BT-MM = 2 AND CURRENT-YEAR-IS-LEAP
040100                   MOVE 29 TO WS-DAYS-THIS-MONTH
040200               END-IF
040300               MOVE WS-DAYS-THIS-MONTH TO WS-BT-DD
040400           END-IF.
040500       1288-DECREMENT-DATE-ONE-DAY-EXIT.
040600           EXIT.
040700       EJECT
040800      * LEAP YEAR TEST -- DIV BY 4 AND (NOT DIV BY 100 OR DIV BY 400)
040900      * REVERIFIED FOR YEAR 2000 UNDER CR-2231 (Y2K)
041000       1275-CHECK-LEAP-YEAR.
041100           SET CURRENT-YEAR-NOT-LEAP TO TRUE.
041200           DIVIDE WS-BT-YYYY BY 4 GIVING WS-LEAP-Q
041300               REMAINDER WS-LEAP-R4.
041400           IF WS-LEAP-R4 = 0
041500               DIVIDE WS-BT-YYYY BY 100 GIVING WS-LEAP-Q
041600                   REMAINDER WS-LEAP-R100
041700               IF WS-LEAP-R100 NOT = 0
041800                   SET CURRENT-YEAR-IS-LEAP TO TRUE
041900               ELSE
042000                   DIVIDE WS-BT-YYYY BY 400 GIVING WS-LEAP-Q
042100                       REMAINDER WS-LEAP-R400
042200                   IF WS-LEAP-R400 = 0
042300                       SET CURRENT-YEAR-IS-LEAP TO TRUE
042400                   END-IF
042500               END-IF
042600           END-IF.
042700       1276-CHECK-LEAP-YEAR-EXIT.
042800           EXIT.
042900       EJECT
043000      ******************************************************************
043100      *         SORT THE TRADES INTO ASCENDING TIMESTAMP ORDER         *
043200      *         AND COLLAPSE THEM INTO THE INTERVAL GRID AS THEY       *
043300      *         COME BACK OFF THE SORT (UNSORTED INPUT IS PERMITTED).  *
043400      ******************************************************************
043500       2000-SORT-AND-COLLAPSE.
043600           SORT SORT-WORK-FILE
043700               ON ASCENDING KEY SRT-TIMESTAMP
043800               USING TRADE-FILE
043900               OUTPUT PROCEDURE IS 2100-PROCESS-SORTED-TRADES
044000                   THRU 2199-PROCESS-SORTED-TRADES-EXIT.
044100       2099-SORT-AND-COLLAPSE-EXIT.
044200           EXIT.
044300
044400       2100-PROCESS-SORTED-TRADES.
044500           SET TRADE-NOT-EOF TO TRUE.
044600           PERFORM 2110-RETURN-SORTED-TRADE
044700               THRU 2119-RETURN-SORTED-TRADE-EXIT
044800               UNTIL TRADE-EOF.
044900       2199-PROCESS-SORTED-TRADES-EXIT.
045000           EXIT.
045100
045200       2110-RETURN-SORTED-TRADE.
045300           RETURN SORT-WORK-FILE
045400               AT END
045500                   SET TRADE-EOF TO TRUE
045600           END-RETURN.
045700           IF NOT TRADE-EOF
045800               PERFORM 2200-PROCESS-ONE-TRADE
045900                   THRU 2299-PROCESS-ONE-TRADE-EXIT
046000           END-IF.
046100       2119-RETURN-SORTED-TRADE-EXIT.
046200           EXIT.
046300       EJECT
046400      ******************************************************************
046500      *   DISCARD RULE, THEN CEILING BUCKET ASSIGNMENT AND ACCUMULATE  *
046600      ******************************************************************
046700       2200-PROCESS-ONE-TRADE.
046800           ADD 1 TO WS-RECS-READ-CNT.
046900           MOVE SRT-TIMESTAMP TO WS-TRADE-TIMESTAMP.
047000           MOVE SRT-PRICE TO WS-TRADE-PRICE.
047100           MOVE SRT-SIZE TO WS-TRADE-SIZE.
047200           IF WS-TRADE-TIMESTAMP NOT GREATER THAN WS-DISCARD-FLOOR-TS
047300              OR WS-TRADE-TIMESTAMP NOT LESS THAN WS-TO-TS
047400              OR SRT-PRICE-CHECK = SPACES
047500              OR SRT-SIZE-CHECK = SPACES
047600               ADD 1 TO WS-RECS-DISCARD-CNT
047700           ELSE
047800               PERFORM 2250-FIND-BUCKET
047900                   THRU 2259-FIND-BUCKET-EXIT
048000               IF BUCKET-WAS-FOUND
048100                   PERFORM 2270-ACCUMULATE-INTO-BUCKET
048200                       THRU 2279-ACCUMULATE-INTO-BUCKET-EXIT
048300               ELSE
048400                   ADD 1 TO WS-RECS-DISCARD-CNT
048500               END-IF
048600           END-IF.
048700       2299-PROCESS-ONE-TRADE-EXIT.
048800           EXIT.
048900       EJECT
049000      * CEILING ASSIGNMENT -- FIRST BUCKET WHOSE START IS >= THE PRINT
049100       2250-FIND-BUCKET.
049200           SET BUCKET-NOT-FOUND TO TRUE.
049300           PERFORM 2255-SCAN-ONE-BUCKET
049400               THRU 2258-SCAN-ONE-BUCKET-EXIT
049500               VARYING WS-SCAN-SUB FROM 1 BY 1
049600               UNTIL WS-SCAN-SUB > WS-BUCKET-COUNT
049700                  OR BUCKET-WAS-FOUND.
049800       2259-FIND-BUCKET-EXIT.
049900           EXIT.
050000
050100       2255-SCAN-ONE-BUCKET.
050200           IF BKT-START-TS(WS-SCAN-SUB) NOT LESS THAN WS-TRADE-TIMESTAMP
050300               SET BUCKET-WAS-FOUND TO TRUE
050400               MOVE WS-SCAN-SUB TO WS-BKT-SUB
050500           END-IF.
050600       2258-SCAN-ONE-BUCKET-EXIT.
050700           EXIT.
050800       EJECT
050900       2270-ACCUMULATE-INTO-BUCKET.
051000           IF SUM-ACROSS-TRADES
051100               ADD WS-TRADE-SIZE TO BKT-QTY(WS-BKT-SUB)
051200               COMPUTE WS-TRADE-NOTIONAL =
051300                   WS-TRADE-SIZE * WS-TRADE-PRICE
051400               ADD WS-TRADE-NOTIONAL TO BKT-NOTIONAL(WS-BKT-SUB)
051500           ELSE
051600               MOVE WS-TRADE-SIZE TO BKT-QTY(WS-BKT-SUB)
051700               COMPUTE BKT-NOTIONAL(WS-BKT-SUB) =
051800                   WS-TRADE-SIZE * WS-TRADE-PRICE
051900           END-IF.
052000       2279-ACCUMULATE-INTO-BUCKET-EXIT.
052100           EXIT.
052200       EJECT
052300      ******************************************************************
052400      *     WALK THE GRID -- VWAP, CARRY-FORWARD, THEN LOG RETURN      *
052500      ******************************************************************
052600       3000-FINALIZE-PRICES.
052700           PERFORM 3050-FINALIZE-ONE-BUCKET
052800               THRU 3059-FINALIZE-ONE-BUCKET-EXIT
052900               VARYING WS-BKT-SUB FROM 1 BY 1
053000               UNTIL WS-BKT-SUB > WS-BUCKET-COUNT.
053100       3099-FINALIZE-PRICES-EXIT.
053200           EXIT.
053300
053400       3050-FINALIZE-ONE-BUCKET.
053500           IF BKT-QTY(WS-BKT-SUB) NOT = ZERO
053600               COMPUTE BKT-PRICE(WS-BKT-SUB) ROUNDED =
053700                   BKT-NOTIONAL(WS-BKT-SUB) / BKT-QTY(WS-BKT-SUB)
053800               SET BKT-HAS-PRICE(WS-BKT-SUB) TO TRUE
053900           ELSE
054000               IF WS-BKT-SUB > 1
054100                   IF BKT-HAS-PRICE(WS-BKT-SUB - 1)
054200                       MOVE BKT-PRICE(WS-BKT-SUB - 1)
054300                           TO BKT-PRICE(WS-BKT-SUB)
054400                       SET BKT-HAS-PRICE(WS-BKT-SUB) TO TRUE
054500                   END-IF
054600               END-IF
054700           END-IF.
054800           IF WS-BKT-SUB > 1
054900               IF BKT-HAS-PRICE(WS-BKT-SUB)
055000                  AND BKT-HAS-PRICE(WS-BKT-SUB - 1)
055100                   IF BKT-PRICE(WS-BKT-SUB - 1) > ZERO
055200                       COMPUTE WS-LN-X ROUNDED =
055300                           BKT-PRICE(WS-BKT-SUB) /
055400                           BKT-PRICE(WS-BKT-SUB - 1)
055500                       IF WS-LN-X > ZERO
055600                           PERFORM 3250-CALCULATE-LN
055700                               THRU 3259-CALCULATE-LN-EXIT
055800                           MOVE WS-LN-SUM TO BKT-RETURN(WS-BKT-SUB)
055900                           SET BKT-HAS-RETURN(WS-BKT-SUB) TO TRUE
056000                       END-IF
056100                   END-IF
056200               END-IF
056300           END-IF.
056400       3059-FINALIZE-ONE-BUCKET-EXIT.
056500           EXIT.
056600       EJECT
056700      ******************************************************************
056800      *    NATURAL LOG OF WS-LN-X BY THE ARTANH SERIES                 *
056900      *    LN(X) = 2*(R + R**3/3 + R**5/5 + ...), R = (X-1)/(X+1)      *
057000      *    12 TERMS (MM-LN-TERMS) HOLDS 10-DECIMAL PRECISION FOR THE   *
057100      *    RATIOS THIS DESK ACTUALLY SEES.  (CR-1811)                  *
057200      ******************************************************************
057300       3250-CALCULATE-LN.
057400           COMPUTE WS-LN-R ROUNDED = (WS-LN-X - 1) / (WS-LN-X + 1).
057500           MOVE WS-LN-R TO WS-LN-RPOW.
057600           COMPUTE WS-LN-R-SQ ROUNDED = WS-LN-R * WS-LN-R.
057700           MOVE WS-LN-R TO WS-LN-SUM.
057800           PERFORM 3255-ADD-LN-TERM
057900               THRU 3258-ADD-LN-TERM-EXIT
058000               VARYING WS-LN-TERM-SUB FROM 2 BY 1
058100               UNTIL WS-LN-TERM-SUB > MM-LN-TERMS.
058200           COMPUTE WS-LN-SUM ROUNDED = WS-LN-SUM * 2.
058300       3259-CALCULATE-LN-EXIT.
058400           EXIT.
058500
058600       3255-ADD-LN-TERM.
058700           COMPUTE WS-LN-RPOW ROUNDED = WS-LN-RPOW * WS-LN-R-SQ.
058800           COMPUTE WS-LN-DENOM = (WS-LN-TERM-SUB * 2) - 1.
058900           COMPUTE WS-LN-TERM ROUNDED = WS-LN-RPOW / WS-LN-DENOM.
059000           ADD WS-LN-TERM TO WS-LN-SUM.
059100       3258-ADD-LN-TERM-EXIT.
059200           EXIT.
059300       EJECT
059400      ******************************************************************
059500      *                      WRITE THE PRICES FILE                     *
059600      ******************************************************************
059700       3400-WRITE-PRICE-RECORDS.
059800           PERFORM 3450-WRITE-ONE-PRICE-RECORD
059900               THRU 3459-WRITE-ONE-PRICE-RECORD-EXIT
060000               VARYING WS-BKT-SUB FROM 1 BY 1
060100               UNTIL WS-BKT-SUB > WS-BUCKET-COUNT.
060200       3499-WRITE-PRICE-RECORDS-EXIT.
060300           EXIT.
060400
060500       3450-WRITE-ONE-PRICE-RECORD.
060600           INITIALIZE PRICE-REC.
060700           MOVE BKT-START-TS(WS-BKT-SUB) TO PRC-INTERVAL.
060800           IF BKT-HAS-PRICE(WS-BKT-SUB)
060900               MOVE BKT-PRICE(WS-BKT-SUB) TO PRC-PRICE
061000               SET PRC-PRICE-PRESENT TO TRUE
061100           ELSE
061200               MOVE ZERO TO PRC-PRICE
061300               SET PRC-PRICE-ABSENT TO TRUE
061400           END-IF.
061500           IF BKT-HAS-RETURN(WS-BKT-SUB)
061600               MOVE BKT-RETURN(WS-BKT-SUB) TO PRC-RETURN
061700               SET PRC-RET-PRESENT TO TRUE
061800           ELSE
061900               MOVE ZERO TO PRC-RETURN
062000               SET PRC-RET-ABSENT TO TRUE
062100           END-IF.
062200           WRITE PRICE-REC.
062300           ADD 1 TO WS-BUCKETS-WRITTEN.
062400       3459-WRITE-ONE-PRICE-RECORD-EXIT.
062500           EXIT.
062600       EJECT
062700      ******************************************************************
062800      *              REPORT SECTION 1 -- INTERVAL PRICES               *
062900      ******************************************************************
063000       3600-WRITE-REPORT-SECTION.
063100           MOVE SPACES TO MM-RPT1-HEADING.
063200           MOVE 'SECTION 1 -- INTERVAL PRICES' TO R1H-TITLE.
063300           MOVE MM-RPT1-HEADING TO REPORT-REC.
063400           WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
063500           MOVE SPACES TO MM-RPT1-COLUMNS.
063600           MOVE 'INTERVAL TIMESTAMP' TO R1C-TS-HDG.
063700           MOVE 'PRICE' TO R1C-PRICE-HDG.
063800           MOVE 'LOG RETURN' TO R1C-RETURN-HDG.
063900           MOVE MM-RPT1-COLUMNS TO REPORT-REC.
064000           WRITE REPORT-REC.
064100           PERFORM 3650-WRITE-ONE-DETAIL-LINE
064200               THRU 3659-WRITE-ONE-DETAIL-LINE-EXIT
064300               VARYING WS-BKT-SUB FROM 1 BY 1
064400               UNTIL WS-BKT-SUB > WS-BUCKET-COUNT.
064500           MOVE SPACES TO MM-RPT1-FOOTER.
064600           MOVE 'BUCKET COUNT.......' TO R1F-LABEL.
064700           MOVE WS-BUCKET-COUNT TO R1F-BUCKET-COUNT.
064800           MOVE MM-RPT1-FOOTER TO REPORT-REC.
064900           WRITE REPORT-REC.
065000       3699-WRITE-REPORT-SECTION-EXIT.
065100           EXIT.
065200
065300       3650-WRITE-ONE-DETAIL-LINE.
065400           MOVE SPACES TO MM-RPT1-DETAIL.
065500           MOVE BKT-START-TS(WS-BKT-SUB) TO R1D-TIMESTAMP.
065600           IF BKT-HAS-PRICE(WS-BKT-SUB)
065700               MOVE BKT-PRICE(WS-BKT-SUB) TO R1D-PRICE
065800           ELSE
065900               MOVE ZERO TO R1D-PRICE
066000           END-IF.
066100           IF BKT-HAS-RETURN(WS-BKT-SUB)
066200               MOVE BKT-RETURN(WS-BKT-SUB) TO R1D-RETURN
066300           ELSE
066400               MOVE ZERO TO R1D-RETURN
066500           END-IF.
066600           MOVE MM-RPT1-DETAIL TO REPORT-REC.
066700           WRITE REPORT-REC.
066800       3659-WRITE-ONE-DETAIL-LINE-EXIT.
066900           EXIT.
067000       EJECT
067100      ******************************************************************
067200      *                          TERMINATION                           *
067300      ******************************************************************
067400       9000-TERMINATION.
067500           CLOSE PRICE-FILE.
067600           CLOSE REPORT-FILE.
067700           DISPLAY 'MMPRCCOL PROCESSING COMPLETE'.
067800           DISPLAY 'TRADES READ.......: ' WS-RECS-READ-CNT.
067900           DISPLAY 'TRADES DISCARDED..: ' WS-RECS-DISCARD-CNT.
068000           DISPLAY 'BUCKETS WRITTEN...: ' WS-BUCKETS-WRITTEN.
068100       9099-TERMINATION-EXIT.
068200           EXIT.
068300       EJECT
068400       9900-ABEND.
068500           DISPLAY 'MMPRCCOL ABENDING DUE TO ERROR'.
068600           MOVE 16 TO RETURN-CODE.
068700           GOBACK.
068800       9909-ABEND-EXIT.
068900           EXIT.
