000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. MMCMPCLC.
000300       AUTHOR. R T KOWALSKI.
000400       INSTALLATION. QUANTFLOW SYSTEMS -- DESK ANALYTICS GROUP.
000500       DATE-WRITTEN. 05/03/87.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY -- DESK ANALYTICS GROUP.
000800      ******************************************************************
000900      *                                                                *
001000      *A    ABSTRACT..                                                 *
001100      *  STEP 2 OF THE OVERNIGHT DESK-ANALYTICS STREAM.  READS THE     *
001200      *  COMPOSITE BUILD FILE, CONTROL BREAKING ON GROUP ID, AND       *
001300      *  FOLDS EACH GROUP'S LEGS INTO ONE SYNTHETIC PRICE USING THE    *
001400      *  PER-LEG OPERATOR (+, -, *, / OR THE @ AVERAGING OPERAND).     *
001500      *  A GROUP WITH A BAD OPERATOR, A ZERO/MISSING LEG PRICE, A      *
001600      *  ZERO DIVISOR, OR NO LEGS AT ALL IS FLAGGED INVALID ON THE     *
001700      *  REPORT.  EXTENDS THE SHARED RUN REPORT OPENED BY MMPRCCOL.    *
001800      *                                                                *
001900      *J    JCL..                                                      *
002000      *                                                                *
002100      * //MMCMPCLC EXEC PGM=MMCMPCLC                                   *
002200      * //CMPIN    DD DSN=MM.DESK.COMPOSITE.DAILY,DISP=SHR             *
002300      * //RPTOUT   DD DSN=MM.DESK.RUNRPT.DAILY,                        *
002400      * //            DISP=(MOD,CATLG,DELETE)                         *
002500      * //*                                                             *
002600      *                                                                *
002700      *P    ENTRY PARAMETERS..                                         *
002800      *     NONE -- ALL CONTROL COMES FROM THE COMPOSITE FILE ITSELF   *
002900      *                                                                *
003000      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
003100      *     I/O ERROR ON CMPIN OR RPTOUT                               *
003200      *                                                                *
003300      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003400      *     NONE                                                       *
003500      *                                                                *
003600      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
003700      *     NONE                                                       *
003800      *                                                                *
003900      *H    CHANGE LOG..                                               *
004000      *   050387 RTK  CR-1003  INITIAL VERSION -- COMPOSITE PRICE      *
004100      *                        BUILDER, CONTROL BREAK ON GROUP ID      *
004200      *   091589 RTK  CR-1146  ADD THE '@' AVERAGING OPERAND PER DESK  *
004300      *                        REQUEST (PREVIOUSLY ARITHMETIC ONLY)    *
004400      *   041790 JLM  CR-1288  ZERO-LEG-PRICE NOW FAILS THE WHOLE       *
004500      *                        GROUP INSTEAD OF BEING SKIPPED          *
004600      *   022291 JLM  CR-1401  COMPOSITE DIVISION NOW HELD TO 10       *
004700      *                        DECIMALS HALF-UP LIKE THE PRICE CALC    *
004800      *   030894 DAP  CR-1700  GROUP-WITH-NO-LEGS NOW FLAGGED INVALID  *
004900      *                        RATHER THAN PRINTING A BLANK LINE       *
005000      *   091596 DAP  CR-1812  RUNNING VALUE NOW SEEDS AT 1, NOT AT    *
005100      *                        THE FIRST LEG PRICE (MATCHES THE NEW    *
005200      *                        AVERAGING-OPERAND MATH)                 *
005300      *   110198 DAP  CR-2201  Y2K REMEDIATION -- REPORT DATE STAMP    *
005400      *                        NOW CARRIES 4-DIGIT CENTURY             *
005500      *   060201 WBH  CR-2501  EXTENDED RPTOUT INSTEAD OF OPENING IT   *
005600      *                        FRESH, TO SHARE STEP 1'S DD             *
005700      *   041503 WBH  CR-2651  DIVIDE-BY-ZERO ON A LEG NOW INVALIDATES *
005800      *                        THE GROUP INSTEAD OF ABENDING           *
005900      *                                                                *
006000      ******************************************************************
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SOURCE-COMPUTER. IBM-370.
006400       OBJECT-COMPUTER. IBM-370.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900           SELECT COMPOSITE-FILE ASSIGN TO CMPIN
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS WS-COMPOSITE-FILE-STATUS.
007200           SELECT REPORT-FILE ASSIGN TO RPTOUT
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS WS-REPORT-FILE-STATUS.
007500       DATA DIVISION.
007600       FILE SECTION.
007700       FD  COMPOSITE-FILE
007800           RECORDING MODE IS F.
007900       01  CMP-REC.
008000           COPY MMCMPREC.
008100       EJECT
008200       FD  REPORT-FILE
008300           RECORDING MODE IS F.
008400       01  REPORT-REC                 PIC X(132).
008500       EJECT
008600       WORKING-STORAGE SECTION.
008700       01  FILLER PIC X(32)
008800           VALUE 'MMCMPCLC WORKING STORAGE BEGINS'.
008900      ******************************************************************
009000      *    STANDALONE COUNTERS -- NOT PART OF ANY GROUP (CR-2653)      *
009100      ******************************************************************
009200       77  WS-GROUP-COUNT             PIC S9(09) COMP VALUE 0.
009300       77  WS-LEG-COUNT-TOTAL         PIC S9(09) COMP VALUE 0.
009400       01  SWITCHES-AND-INDICATORS.
009500           05  WS-COMPOSITE-EOF-IND   PIC X(1).
009600               88  COMPOSITE-EOF              VALUE 'Y'.
009700               88  COMPOSITE-NOT-EOF          VALUE 'N'.
009800           05  WS-GROUP-PENDING-IND   PIC X(1).
009900               88  GROUP-IS-PENDING           VALUE 'Y'.
010000               88  GROUP-NOT-PENDING          VALUE 'N'.
010100           05  WS-RUNNING-DEFINED-IND PIC X(1).
010200               88  RUNNING-VALUE-DEFINED      VALUE 'Y'.
010300               88  RUNNING-VALUE-UNDEFINED    VALUE 'N'.
010400           05  WS-GROUP-INVALID-IND   PIC X(1).
010500               88  GROUP-IS-INVALID           VALUE 'Y'.
010600               88  GROUP-IS-VALID             VALUE 'N'.
010700           05  FILLER                 PIC X(04) VALUE SPACES.
010800       01  FILE-STATUS-AREA.
010900           05  WS-COMPOSITE-FILE-STATUS PIC X(2).
011000           05  WS-REPORT-FILE-STATUS  PIC X(2).
011100           05  FILLER                 PIC X(04) VALUE SPACES.
011200       EJECT
011300       01  VARIABLE-WORK-AREA.
011400           05  WS-CURRENT-GROUP-ID    PIC X(08).
011500           05  WS-RUNNING-VALUE       PIC S9(9)V9(10) COMP-3.
011600           05  WS-AT-SUM              PIC S9(9)V9(10) COMP-3.
011700           05  WS-AT-COUNT            PIC S9(04) COMP.
011800           05  WS-LEG-COUNT-IN-GROUP  PIC S9(04) COMP.
011900           05  WS-DIVISOR-COUNT       PIC S9(04) COMP.
012000           05  WS-COMBINED-SUM        PIC S9(9)V9(10) COMP-3.
012100           05  WS-FINAL-RESULT        PIC S9(9)V9(10) COMP-3.
012200           05  WS-PRICE-EDIT          PIC -9(9).9(10).
012300           05  WS-PRICE-EDIT-CHECK REDEFINES WS-PRICE-EDIT
012400                                   PIC X(21).
012500           05  FILLER                 PIC X(04) VALUE SPACES.
012600       EJECT
012700      ******************************************************************
012800      *              REPORT SECTION 2 PRINT AREAS                      *
012900      ******************************************************************
013000       01  MM-RPT2-AREA.
013100           COPY MMRPT2.
013200       EJECT
013300       01  FILLER PIC X(32)
013400           VALUE 'MMCMPCLC WORKING STORAGE ENDS  '.
013500       EJECT
013600       PROCEDURE DIVISION.
013700      ******************************************************************
013800      *                        MAINLINE LOGIC                          *
013900      ******************************************************************
014000       0000-CONTROL-PROCESS.
014100           PERFORM 1000-INITIALIZATION
014200               THRU 1099-INITIALIZATION-EXIT.
014300           PERFORM 2200-PROCESS-GROUP
014400               THRU 2299-PROCESS-GROUP-EXIT
014500               UNTIL COMPOSITE-EOF.
014600           IF GROUP-IS-PENDING
014700               PERFORM 2300-FINISH-GROUP
014800                   THRU 2399-FINISH-GROUP-EXIT
014900           END-IF.
015000           PERFORM 3000-WRITE-FOOTER
015100               THRU 3099-WRITE-FOOTER-EXIT.
015200           PERFORM 9000-TERMINATION
015300               THRU 9099-TERMINATION-EXIT.
015400           GOBACK.
015500       EJECT
015600      ******************************************************************
015700      *   OPEN FILES, WRITE SECTION 2 HEADING/COLUMNS, PRIME THE READ  *
015800      ******************************************************************
015900       1000-INITIALIZATION.
016000           OPEN INPUT COMPOSITE-FILE.
016100           IF WS-COMPOSITE-FILE-STATUS NOT = '00'
016200               DISPLAY 'MMCMPCLC - ERROR OPENING CMPIN '
016300                       WS-COMPOSITE-FILE-STATUS
016400               GO TO 9900-ABEND
016500           END-IF.
016600           OPEN EXTEND REPORT-FILE.
016700           IF WS-REPORT-FILE-STATUS NOT = '00'
016800               DISPLAY 'MMCMPCLC - ERROR OPENING RPTOUT '
016900                       WS-REPORT-FILE-STATUS
017000               GO TO 9900-ABEND
017100           END-IF.
017200           MOVE SPACES TO MM-RPT2-HEADING.
017300           MOVE 'SECTION 2 -- COMPOSITE RESULTS' TO R2H-TITLE.
017400           MOVE MM-RPT2-HEADING TO REPORT-REC.
017500           WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
017600           MOVE SPACES TO MM-RPT2-COLUMNS.
017700           MOVE 'GROUP ID' TO R2C-GROUP-HDG.
017800           MOVE 'LEG COUNT' TO R2C-LEGS-HDG.
017900           MOVE 'COMPOSITE PRICE' TO R2C-PRICE-HDG.
018000           MOVE MM-RPT2-COLUMNS TO REPORT-REC.
018100           WRITE REPORT-REC.
018200           SET COMPOSITE-NOT-EOF TO TRUE.
018300           SET GROUP-NOT-PENDING TO TRUE.
018400           PERFORM 2100-READ-COMPOSITE
018500               THRU 2109-READ-COMPOSITE-EXIT.
018600           IF NOT COMPOSITE-EOF
018700               MOVE CMP-GROUP-ID TO WS-CURRENT-GROUP-ID
018800               PERFORM 2150-START-GROUP
018900                   THRU 2159-START-GROUP-EXIT
019000           END-IF.
019100       1099-INITIALIZATION-EXIT.
019200           EXIT.
019300       EJECT
019400       2100-READ-COMPOSITE.
019500           READ COMPOSITE-FILE
019600               AT END
019700                   SET COMPOSITE-EOF TO TRUE
019800           END-READ.
019900       2109-READ-COMPOSITE-EXIT.
020000           EXIT.
020100       EJECT
020200      ******************************************************************
020300      *   BREAK ON GROUP ID, APPLY THE CURRENT LEG, READ THE NEXT       *
020400      ******************************************************************
020500       2200-PROCESS-GROUP.
020600           IF CMP-GROUP-ID NOT = WS-CURRENT-GROUP-ID
020700               PERFORM 2300-FINISH-GROUP
020800                   THRU 2399-FINISH-GROUP-EXIT
020900               MOVE CMP-GROUP-ID TO WS-CURRENT-GROUP-ID
021000               PERFORM 2150-START-GROUP
021100                   THRU 2159-START-GROUP-EXIT
021200           END-IF.
021300           PERFORM 2250-APPLY-LEG
021400               THRU 2259-APPLY-LEG-EXIT.
021500           PERFORM 2100-READ-COMPOSITE
021600               THRU 2109-READ-COMPOSITE-EXIT.
021700       2299-PROCESS-GROUP-EXIT.
021800           EXIT.
021900
022000       2150-START-GROUP.
022100           SET GROUP-IS-PENDING TO TRUE.
022200           SET RUNNING-VALUE-UNDEFINED TO TRUE.
022300           SET GROUP-IS-VALID TO TRUE.
022400           MOVE ZERO TO WS-RUNNING-VALUE.
022500           MOVE ZERO TO WS-AT-SUM.
022600           MOVE ZERO TO WS-AT-COUNT.
022700           MOVE ZERO TO WS-LEG-COUNT-IN-GROUP.
022800       2159-START-GROUP-EXIT.
022900           EXIT.
023000       EJECT
023100      ******************************************************************
023200      *   APPLY ONE LEG -- BAD OPERATOR OR ZERO/MISSING PRICE FAILS    *
023300      *   THE WHOLE GROUP (CR-1288).  '@' LEGS ARE COLLECTED SEPARATE  *
023400      *   FROM THE RUNNING ARITHMETIC VALUE (CR-1146/CR-1812).         *
023500      ******************************************************************
023600       2250-APPLY-LEG.
023700           ADD 1 TO WS-LEG-COUNT-IN-GROUP.
023800           IF GROUP-IS-VALID
023900               IF CMP-PRICE-CHECK = SPACES OR CMP-PRICE = ZERO
024000                   SET GROUP-IS-INVALID TO TRUE
024100               ELSE
024200                   EVALUATE TRUE
024300                       WHEN CMP-OP-ADD
024400                           PERFORM 2260-APPLY-ARITHMETIC
024500                               THRU 2269-APPLY-ARITHMETIC-EXIT
024600                       WHEN CMP-OP-SUBTRACT
024700                           PERFORM 2260-APPLY-ARITHMETIC
024800                               THRU 2269-APPLY-ARITHMETIC-EXIT
024900                       WHEN CMP-OP-MULTIPLY
025000                           PERFORM 2260-APPLY-ARITHMETIC
025100                               THRU 2269-APPLY-ARITHMETIC-EXIT
025200                       WHEN CMP-OP-DIVIDE
025300                           PERFORM 2260-APPLY-ARITHMETIC
025400                               THRU 2269-APPLY-ARITHMETIC-EXIT
025500                       WHEN CMP-OP-AVERAGE
025600                           ADD CMP-PRICE TO WS-AT-SUM
025700                           ADD 1 TO WS-AT-COUNT
025800                       WHEN OTHER
025900                           SET GROUP-IS-INVALID TO TRUE
026000                   END-EVALUATE
026100               END-IF
026200           END-IF.
026300       2259-APPLY-LEG-EXIT.
026400           EXIT.
026500       EJECT
026600      * RUNNING VALUE SEEDS AT 1 THE FIRST TIME IT IS TOUCHED (CR-1812)
026700       2260-APPLY-ARITHMETIC.
026800           IF RUNNING-VALUE-UNDEFINED
026900               MOVE 1 TO WS-RUNNING-VALUE
027000               SET RUNNING-VALUE-DEFINED TO TRUE
027100           END-IF.
027200           EVALUATE TRUE
027300               WHEN CMP-OP-ADD
027400                   ADD CMP-PRICE TO WS-RUNNING-VALUE
027500               WHEN CMP-OP-SUBTRACT
027600                   SUBTRACT CMP-PRICE FROM WS-RUNNING-VALUE
027700               WHEN CMP-OP-MULTIPLY
027800                   COMPUTE WS-RUNNING-VALUE ROUNDED =
027900                       WS-RUNNING-VALUE * CMP-PRICE
028000               WHEN CMP-OP-DIVIDE
028100                   IF CMP-PRICE = ZERO
028200                       SET GROUP-IS-INVALID TO TRUE
028300                   ELSE
028400                       COMPUTE WS-RUNNING-VALUE ROUNDED =
028500                           WS-RUNNING-VALUE / CMP-PRICE
028600                   END-IF
028700           END-EVALUATE.
028800       2269-APPLY-ARITHMETIC-EXIT.
028900           EXIT.
029000       EJECT
029100      ******************************************************************
029200      *   CLOSE OUT A GROUP -- COMBINE THE RUNNING VALUE (IF ANY) WITH *
029300      *   THE '@' OPERANDS AND DIVIDE BY THE COUNT OF VALUES COMBINED  *
029400      ******************************************************************
029500       2300-FINISH-GROUP.
029600           ADD 1 TO WS-GROUP-COUNT.
029700           ADD WS-LEG-COUNT-IN-GROUP TO WS-LEG-COUNT-TOTAL.
029800           IF WS-LEG-COUNT-IN-GROUP = ZERO
029900               SET GROUP-IS-INVALID TO TRUE
030000           END-IF.
030100           IF GROUP-IS-VALID
030200               MOVE ZERO TO WS-COMBINED-SUM
030300               MOVE ZERO TO WS-DIVISOR-COUNT
030400               IF RUNNING-VALUE-DEFINED
030500                   ADD WS-RUNNING-VALUE TO WS-COMBINED-SUM
030600                   ADD 1 TO WS-DIVISOR-COUNT
030700               END-IF
030800               IF WS-AT-COUNT > ZERO
030900                   ADD WS-AT-SUM TO WS-COMBINED-SUM
031000                   ADD WS-AT-COUNT TO WS-DIVISOR-COUNT
031100               END-IF
031200               IF WS-DIVISOR-COUNT = ZERO
031300                   SET GROUP-IS-INVALID TO TRUE
031400               ELSE
031500                   COMPUTE WS-FINAL-RESULT ROUNDED =
031600                       WS-COMBINED-SUM / WS-DIVISOR-COUNT
031700               END-IF
031800           END-IF.
031900           PERFORM 2350-WRITE-DETAIL-LINE
032000               THRU 2359-WRITE-DETAIL-LINE-EXIT.
032100           SET GROUP-NOT-PENDING TO TRUE.
032200       2399-FINISH-GROUP-EXIT.
032300           EXIT.
032400
032500       2350-WRITE-DETAIL-LINE.
032600           MOVE SPACES TO MM-RPT2-DETAIL.
032700           MOVE WS-CURRENT-GROUP-ID TO R2D-GROUP-ID.
032800           MOVE WS-LEG-COUNT-IN-GROUP TO R2D-LEG-COUNT.
032900           IF GROUP-IS-INVALID
033000               MOVE 'INVALID' TO R2D-PRICE-OR-FLAG
033100           ELSE
033200               MOVE WS-FINAL-RESULT TO WS-PRICE-EDIT
033300               MOVE WS-PRICE-EDIT TO R2D-PRICE-OR-FLAG
033400           END-IF.
033500           MOVE MM-RPT2-DETAIL TO REPORT-REC.
033600           WRITE REPORT-REC.
033700       2359-WRITE-DETAIL-LINE-EXIT.
033800           EXIT.
033900       EJECT
034000       3000-WRITE-FOOTER.
034100           MOVE SPACES TO MM-RPT2-FOOTER.
034200           MOVE 'GROUP COUNT.......' TO R2F-LABEL.
034300           MOVE WS-GROUP-COUNT TO R2F-GROUP-COUNT.
034400           MOVE MM-RPT2-FOOTER TO REPORT-REC.
034500           WRITE REPORT-REC.
034600       3099-WRITE-FOOTER-EXIT.
034700           EXIT.
034800       EJECT
034900      ******************************************************************
035000      *                          TERMINATION                           *
035100      ******************************************************************
035200       9000-TERMINATION.
035300           CLOSE COMPOSITE-FILE.
035400           CLOSE REPORT-FILE.
035500           DISPLAY 'MMCMPCLC PROCESSING COMPLETE'.
035600           DISPLAY 'GROUPS PROCESSED..: ' WS-GROUP-COUNT.
035700           DISPLAY 'LEGS PROCESSED....: ' WS-LEG-COUNT-TOTAL.
035800       9099-TERMINATION-EXIT.
035900           EXIT.
036000       EJECT
036100       9900-ABEND.
036200           DISPLAY 'MMCMPCLC ABENDING DUE TO ERROR'.
036300           MOVE 16 TO RETURN-CODE.
036400           GOBACK.
036500       9909-ABEND-EXIT.
036600           EXIT.
