000100******************************************************************
000200*    MMRPT1  --  REPORT SECTION 1 PRINT LINES (INTERVAL PRICES)  *
000300*    ONE 01-LEVEL BASE FORMAT, HEADING/DETAIL/FOOTER REDEFINE IT *
000400*    THE WAY THE SHOP LAYS OUT MULTI-FORMAT PRINT AREAS.         *
000500******************************************************************
000600    01  MM-RPT1-HEADING.
000700        05  R1H-TITLE           PIC X(40)
000800            VALUE 'SECTION 1 -- INTERVAL PRICES'.
000900        05  FILLER              PIC X(92) VALUE SPACES.
001000
001100    01  MM-RPT1-COLUMNS REDEFINES MM-RPT1-HEADING.
001200        05  R1C-TS-HDG          PIC X(20)
001300            VALUE 'INTERVAL TIMESTAMP'.
001400        05  R1C-PRICE-HDG       PIC X(20)
001500            VALUE 'PRICE'.
001600        05  R1C-RETURN-HDG      PIC X(20)
001700            VALUE 'LOG RETURN'.
001800        05  FILLER              PIC X(72) VALUE SPACES.
001900
002000    01  MM-RPT1-DETAIL REDEFINES MM-RPT1-HEADING.
002100        05  R1D-TIMESTAMP       PIC 9(14).
002200        05  FILLER              PIC X(06) VALUE SPACES.
002300        05  R1D-PRICE           PIC -9(9).9(10).
002400        05  FILLER              PIC X(05) VALUE SPACES.
002500        05  R1D-RETURN          PIC -9.9(10).
002600        05  FILLER              PIC X(73) VALUE SPACES.
002700
002800    01  MM-RPT1-FOOTER REDEFINES MM-RPT1-HEADING.
002900        05  R1F-LABEL           PIC X(30)
003000            VALUE 'BUCKET COUNT.......'.
003100        05  R1F-BUCKET-COUNT    PIC ZZZ,ZZ9.
003200        05  FILLER              PIC X(95) VALUE SPACES.
