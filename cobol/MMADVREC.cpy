000100******************************************************************
000200*    MMADVREC  --  ADVICE RECORD (ADVICE FILE, OUTPUT)           *
000300*    ONE RECORD WRITTEN PER REQUESTS RECORD PROCESSED.           *
000400******************************************************************
000500    05  ADV-SITE                PIC X(11).
000600    05  FILLER                  PIC X(01) VALUE SPACE.
000700    05  ADV-INSTRUMENT          PIC X(12).
000800    05  FILLER                  PIC X(01) VALUE SPACE.
000900    05  ADV-SWAP-RATE           PIC S9(1)V9(10).
001000    05  FILLER                  PIC X(01) VALUE SPACE.
001100    05  ADV-ADJ-BASIS           PIC S9(1)V9(10).
001200    05  FILLER                  PIC X(01) VALUE SPACE.
001300    05  ADV-BUY-BOUNDARY        PIC S9(9)V9(4).
001400    05  FILLER                  PIC X(01) VALUE SPACE.
001500    05  ADV-SELL-BOUNDARY       PIC S9(9)V9(4).
001600    05  FILLER                  PIC X(01) VALUE SPACE.
001700    05  ADV-HEDGE-SIZE          PIC S9(7)V9(4).
001800    05  FILLER                  PIC X(01) VALUE SPACE.
001900    05  ADV-BUY-LIMIT-SIZE      PIC S9(7)V9(4).
002000    05  FILLER                  PIC X(01) VALUE SPACE.
002100    05  ADV-SELL-LIMIT-SIZE     PIC S9(7)V9(4).
002200    05  FILLER                  PIC X(18) VALUE SPACES.
