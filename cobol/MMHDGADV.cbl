000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. MMHDGADV.
000300       AUTHOR. R T KOWALSKI.
000400       INSTALLATION. QUANTFLOW SYSTEMS -- DESK ANALYTICS GROUP.
000500       DATE-WRITTEN. 06/22/87.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY -- DESK ANALYTICS GROUP.
000800      ******************************************************************
000900      *                                                                *
001000      *A    ABSTRACT..                                                 *
001100      *  STEP 3 (FINAL STEP) OF THE OVERNIGHT DESK-ANALYTICS STREAM.   *
001200      *  READS ONE ADVISORY REQUEST PER QUOTED INSTRUMENT AND, FOR     *
001300      *  EACH, COMPUTES THE SWAP-ADJUSTED BASIS, THE BUY AND SELL      *
001400      *  BOUNDARY PRICES AGAINST THE UNDERLYING MARKET, AND THE HEDGE  *
001500      *  QUANTITY NEEDED TO FLATTEN EXPOSURE ACROSS THE FUNDING        *
001600      *  INSTRUMENT AND ITS TWO FUTURES LEGS.  WRITES ONE ADVICE       *
001700      *  RECORD PER REQUEST AND EXTENDS THE SHARED RUN REPORT WITH     *
001800      *  SECTION 3.  RUNS A SELF TEST AGAINST DESK-SUPPLIED REFERENCE  *
001900      *  FIGURES BEFORE TOUCHING THE REQUEST FILE, SO A BROKEN SWAP OR *
002000      *  BOUNDARY FORMULA IS CAUGHT ON THE OPERATOR CONSOLE BEFORE ANY *
002100      *  ADVICE IS EVER WRITTEN.                                       *
002200      *                                                                *
002300      *J    JCL..                                                      *
002400      *                                                                *
002500      * //MMHDGADV EXEC PGM=MMHDGADV                                   *
002600      * //REQIN    DD DSN=MM.DESK.REQUESTS.DAILY,DISP=SHR              *
002700      * //ADVOUT   DD DSN=MM.DESK.ADVICE.DAILY,                        *
002800      * //            DISP=(,CATLG,CATLG),                             *
002900      * //            SPACE=(CYL,(5,5),RLSE),                          *
003000      * //            DCB=(RECFM=FB,LRECL=130,BLKSIZE=0)               *
003100      * //RPTOUT   DD DSN=MM.DESK.RUNRPT.DAILY,                        *
003200      * //            DISP=(MOD,CATLG,DELETE)                         *
003300      * //*                                                             *
003400      *                                                                *
003500      *P    ENTRY PARAMETERS..                                         *
003600      *     NONE -- ALL CONTROL COMES FROM THE REQUESTS FILE ITSELF    *
003700      *                                                                *
003800      *E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900      *     I/O ERROR ON REQIN, ADVOUT OR RPTOUT                       *
004000      *     SELF TEST FAILURE ON THE SWAP RATE OR BOUNDARY FORMULAS    *
004100      *                                                                *
004200      *C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004300      *     NONE -- SWAP, JULIAN DAY AND BOUNDARY MATH ARE IN-LINE     *
004400      *                                                                *
004500      *U    USER CONSTANTS AND TABLES REFERENCED..                     *
004600      *     MM-DAILY-SWAP-FACTOR -- (1 + 0.0004) DAILY COMPOUNDING     *
004700      *     FACTOR USED BY THE SWAP RATE ROUTINE                       *
004800      *                                                                *
004900      *H    CHANGE LOG..                                               *
005000      *   062287 RTK  CR-1004  INITIAL VERSION -- SWAP RATE, BOUNDARY  *
005100      *                        PRICE AND HEDGE SIZE CALCULATIONS       *
005200      *   091589 RTK  CR-1147  JULIAN DAY NUMBER ROUTINE REPLACES THE  *
005300      *                        OLD 360-DAY-YEAR APPROXIMATION          *
005400      *   022291 JLM  CR-1402  BOUNDARY PRICE NOW SKIPPED FOR CASH     *
005500      *                        INSTRUMENTS (EXPIRY DATE OF ZERO)       *
005600      *   071592 JLM  CR-1513  ADDED THE STARTUP SELF TEST AGAINST     *
005700      *                        DESK REFERENCE FIGURES PER AUDIT ASK    *
005800      *   030894 DAP  CR-1701  LOT-UNIT ROUNDING NOW TRUNCATES DOWN    *
005900      *                        INSTEAD OF TO NEAREST (WAS OVERHEDGING) *
006000      *   091596 DAP  CR-1813  HEDGE SIZE MISSING WHEN ANY LEG POSITION*
006100      *                        FIELD IS BLANK, NOT JUST ALL THREE      *
006200      *   110198 DAP  CR-2202  Y2K REMEDIATION -- JULIAN DAY NUMBER    *
006300      *                        ROUTINE VERIFIED 4-DIGIT CENTURY DATES  *
006400      *   021599 DAP  CR-2232  Y2K -- SELF TEST DATES CONFIRMED PAST   *
006500      *                        THE CENTURY ROLLOVER                    *
006600      *   060201 WBH  CR-2502  EXTENDED RPTOUT INSTEAD OF OPENING IT   *
006700      *                        FRESH, TO SHARE STEPS 1 AND 2'S DD      *
006800      *   041503 WBH  CR-2652  NON-HEDGE INSTRUMENTS NOW PASS THE      *
006900      *                        PROPOSED SIZE THROUGH UNCHANGED         *
007000      *                                                                *
007100      ******************************************************************
007200       ENVIRONMENT DIVISION.
007300       CONFIGURATION SECTION.
007400       SOURCE-COMPUTER. IBM-370.
007500       OBJECT-COMPUTER. IBM-370.
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT REQUESTS-FILE ASSIGN TO REQIN
008100               ORGANIZATION IS LINE SEQUENTIAL
008200               FILE STATUS IS WS-REQUESTS-FILE-STATUS.
008300           SELECT ADVICE-FILE ASSIGN TO ADVOUT
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               FILE STATUS IS WS-ADVICE-FILE-STATUS.
008600           SELECT REPORT-FILE ASSIGN TO RPTOUT
008700               ORGANIZATION IS LINE SEQUENTIAL
008800               FILE STATUS IS WS-REPORT-FILE-STATUS.
008900       DATA DIVISION.
009000       FILE SECTION.
009100       FD  REQUESTS-FILE
009200           RECORDING MODE IS F.
009300       01  REQ-REC.
009400           COPY MMREQREC.
009500       EJECT
009600       FD  ADVICE-FILE
009700           RECORDING MODE IS F.
009800       01  ADVICE-REC.
009900           COPY MMADVREC.
010000       EJECT
010100       FD  REPORT-FILE
010200           RECORDING MODE IS F.
010300       01  REPORT-REC                 PIC X(132).
010400       EJECT
010500       WORKING-STORAGE SECTION.
010600       01  FILLER PIC X(32)
010700           VALUE 'MMHDGADV WORKING STORAGE BEGINS'.
010800      ******************************************************************
010900      *    STANDALONE COUNTERS -- NOT PART OF ANY GROUP (CR-2653)      *
011000      ******************************************************************
011100       77  WS-REQ-COUNT               PIC S9(09) COMP VALUE 0.
011200       77  WS-NONZERO-HEDGE-COUNT     PIC S9(09) COMP VALUE 0.
011300       01  READ-ONLY-CONSTANTS.
011400           05  MM-DAILY-SWAP-FACTOR   PIC S9V9(10) COMP-3
011500                                       VALUE 1.0004000000.
011600           05  FILLER                 PIC X(04) VALUE SPACES.
011700       01  SWITCHES-AND-INDICATORS.
011800           05  WS-REQUEST-EOF-IND     PIC X(1).
011900               88  REQUEST-EOF                VALUE 'Y'.
012000               88  REQUEST-NOT-EOF            VALUE 'N'.
012100           05  WS-HEDGE-MISSING-IND   PIC X(1).
012200               88  HEDGE-SIZE-IS-MISSING      VALUE 'Y'.
012300               88  HEDGE-SIZE-NOT-MISSING     VALUE 'N'.
012400           05  FILLER                 PIC X(04) VALUE SPACES.
012500       01  FILE-STATUS-AREA.
012600           05  WS-REQUESTS-FILE-STATUS PIC X(2).
012700           05  WS-ADVICE-FILE-STATUS  PIC X(2).
012800           05  WS-REPORT-FILE-STATUS  PIC X(2).
012900           05  FILLER                 PIC X(04) VALUE SPACES.
013000       EJECT
013100      ******************************************************************
013200      *              JULIAN DAY NUMBER WORK AREA                       *
013300      *    FLIEGEL AND VAN FLANDERN INTEGER ALGORITHM -- CONVERTS A    *
013400      *    YYYYMMDD CALENDAR DATE TO A CONTINUOUS DAY COUNT SO TWO     *
013500      *    DATES CAN BE SUBTRACTED FOR A WHOLE-DAY DIFFERENCE.         *
013600      ******************************************************************
013700       01  WS-JDN-WORK-AREA.
013800           05  WS-JDN-INPUT-DATE      PIC 9(08).
013900           05  WS-JDN-DATE-PARTS REDEFINES WS-JDN-INPUT-DATE.
014000               10  WS-JDN-YYYY        PIC 9(04).
014100               10  WS-JDN-MM          PIC 9(02).
014200               10  WS-JDN-DD          PIC 9(02).
014300           05  WS-JDN-A               PIC S9(04) COMP.
014400           05  WS-JDN-Y               PIC S9(06) COMP.
014500           05  WS-JDN-M               PIC S9(04) COMP.
014600           05  WS-JDN-RESULT          PIC S9(09) COMP.
014700           05  WS-JDN-CURRENT         PIC S9(09) COMP.
014800           05  WS-JDN-EXPIRY          PIC S9(09) COMP.
014900           05  FILLER                 PIC X(04) VALUE SPACES.
015000       EJECT
015100      ******************************************************************
015200      *              SWAP RATE / COMPOUNDING WORK AREA                 *
015300      ******************************************************************
015400       01  WS-SWAP-WORK-AREA.
015500           05  WS-SWAP-DAYS           PIC S9(05) COMP.
015600           05  WS-COMPOUND-SUB        PIC S9(04) COMP.
015700           05  WS-COMPOUND-FACTOR     PIC S9V9(10) COMP-3.
015800           05  WS-SWAP-RATE           PIC S9(1)V9(10) COMP-3.
015900           05  WS-ADJ-BASIS           PIC S9(1)V9(10) COMP-3.
016000           05  FILLER                 PIC X(04) VALUE SPACES.
016100       EJECT
016200      ******************************************************************
016300      *              BOUNDARY PRICE WORK AREA -- SHARED BY THE BUY     *
016400      *              AND SELL THEORETICAL PRICE ROUTINES SO THE SAME   *
016500      *              CODE SERVES LIVE PROCESSING AND THE SELF TEST.    *
016600      ******************************************************************
016700       01  WS-BOUNDARY-WORK-AREA.
016800           05  WS-BND-PRICE           PIC S9(9)V9(4) COMP-3.
016900           05  WS-BND-COMMISSION      PIC S9(1)V9(10) COMP-3.
017000           05  WS-BND-SWAP            PIC S9(1)V9(10) COMP-3.
017100           05  WS-BND-SPREAD          PIC S9(1)V9(10) COMP-3.
017200           05  WS-BND-FACTOR          PIC S9(1)V9(10) COMP-3.
017300           05  WS-BND-THEORETICAL     PIC S9(9)V9(4) COMP-3.
017400           05  WS-BUY-BOUNDARY        PIC S9(9)V9(4) COMP-3.
017500           05  WS-SELL-BOUNDARY       PIC S9(9)V9(4) COMP-3.
017600           05  FILLER                 PIC X(04) VALUE SPACES.
017700       EJECT
017800      ******************************************************************
017900      *              HEDGE AND LOT-ROUNDING WORK AREA                  *
018000      ******************************************************************
018100       01  WS-HEDGE-WORK-AREA.
018200           05  WS-HEDGE-SIZE          PIC S9(7)V9(4) COMP-3.
018300           05  WS-BUY-LIMIT-SIZE      PIC S9(7)V9(4) COMP-3.
018400           05  WS-SELL-LIMIT-SIZE     PIC S9(7)V9(4) COMP-3.
018500           05  WS-LOT-RAW-SIZE        PIC S9(7)V9(4) COMP-3.
018600           05  WS-LOT-UNITS           PIC S9(07) COMP.
018700           05  WS-LOT-ROUNDED-SIZE    PIC S9(7)V9(4) COMP-3.
018800           05  WS-ABS-HEDGE           PIC S9(9)V9(4) COMP.
018900           05  FILLER                 PIC X(04) VALUE SPACES.
019000       EJECT
019100       01  WS-SELFTEST-EXPECT         PIC S9(1)V9(10) COMP-3.
019200       01  CONTROL-TOTALS.
019300           05  WS-HEDGE-SUM-ABS       PIC S9(9)V9(4) COMP VALUE 0.
019400           05  FILLER                 PIC X(04) VALUE SPACES.
019500       EJECT
019600      ******************************************************************
019700      *              REPORT SECTION 3 PRINT AREAS                      *
019800      ******************************************************************
019900       01  MM-RPT3-AREA.
020000           COPY MMRPT3.
020100       EJECT
020200       01  FILLER PIC X(32)
020300           VALUE 'MMHDGADV WORKING STORAGE ENDS  '.
020400       EJECT
020500       PROCEDURE DIVISION.
020600      ******************************************************************
020700      *                        MAINLINE LOGIC                          *
020800      ******************************************************************
020900       0000-CONTROL-PROCESS.
021000           PERFORM 0500-SELF-TEST
021100               THRU 0599-SELF-TEST-EXIT.
021200           PERFORM 1000-INITIALIZATION
021300               THRU 1099-INITIALIZATION-EXIT.
021400           PERFORM 2000-MAIN-PROCESS
021500               THRU 2099-MAIN-PROCESS-EXIT.
021600           PERFORM 3000-WRITE-FOOTER
021700               THRU 3099-WRITE-FOOTER-EXIT.
021800           PERFORM 9000-TERMINATION
021900               THRU 9099-TERMINATION-EXIT.
022000           GOBACK.
022100       EJECT
022200      ******************************************************************
022300      *   SELF TEST -- RE-ASSERT THE DESK'S REFERENCE FIGURES FOR THE  *
022400      *   SWAP RATE AND BOUNDARY PRICE FORMULAS AGAINST THE ACTUAL     *
022500      *   CALCULATION PARAGRAPHS BEFORE ANY REQUEST IS PROCESSED.      *
022600      *   ADDED PER AUDIT ASK, CR-1513.                                *
022700      ******************************************************************
022800       0500-SELF-TEST.
022900           DISPLAY 'MMHDGADV SELF TEST STARTING'.
023000           MOVE 1 TO WS-SWAP-DAYS.
023100           MOVE 1 TO WS-COMPOUND-FACTOR.
023200           PERFORM 1320-COMPOUND-SWAP-RATE
023300               THRU 1329-COMPOUND-SWAP-RATE-EXIT.
023400           MOVE 0.0004000000 TO WS-SELFTEST-EXPECT.
023500           PERFORM 0550-CHECK-SWAP-RATE
023600               THRU 0559-CHECK-SWAP-RATE-EXIT.
023700
023800           MOVE 7 TO WS-SWAP-DAYS.
023900           MOVE 1 TO WS-COMPOUND-FACTOR.
024000           PERFORM 1320-COMPOUND-SWAP-RATE
024100               THRU 1329-COMPOUND-SWAP-RATE-EXIT.
024200           MOVE 0.0028033623 TO WS-SELFTEST-EXPECT.
024300           PERFORM 0550-CHECK-SWAP-RATE
024400               THRU 0559-CHECK-SWAP-RATE-EXIT.
024500
024600           MOVE 14 TO WS-SWAP-DAYS.
024700           MOVE 1 TO WS-COMPOUND-FACTOR.
024800           PERFORM 1320-COMPOUND-SWAP-RATE
024900               THRU 1329-COMPOUND-SWAP-RATE-EXIT.
025000           MOVE 0.0056145833 TO WS-SELFTEST-EXPECT.
025100           PERFORM 0550-CHECK-SWAP-RATE
025200               THRU 0559-CHECK-SWAP-RATE-EXIT.
025300
025400           MOVE 5000 TO WS-BND-PRICE.
025500           MOVE 0.0012000000 TO WS-BND-COMMISSION.
025600           MOVE 0.0004000000 TO WS-BND-SWAP.
025700           MOVE 0.0008000000 TO WS-BND-SPREAD.
025800           PERFORM 1500-CALCULATE-BUY-THEORETICAL
025900               THRU 1599-CALCULATE-BUY-THEORETICAL-EXIT.
026000           IF WS-BND-THEORETICAL = 4988.0000
026100               DISPLAY 'MMHDGADV SELF TEST PASS -- BUY BOUNDARY '
026200                       'THEORETICAL'
026300           ELSE
026400               DISPLAY 'MMHDGADV SELF TEST FAIL -- BUY BOUNDARY '
026500                       'THEORETICAL, GOT ' WS-BND-THEORETICAL
026600           END-IF.
026700
026800           PERFORM 1600-CALCULATE-SELL-THEORETICAL
026900               THRU 1699-CALCULATE-SELL-THEORETICAL-EXIT.
027000           IF WS-BND-THEORETICAL = 5012.0000
027100               DISPLAY 'MMHDGADV SELF TEST PASS -- SELL BOUNDARY '
027200                       'THEORETICAL'
027300           ELSE
027400               DISPLAY 'MMHDGADV SELF TEST FAIL -- SELL BOUNDARY '
027500                       'THEORETICAL, GOT ' WS-BND-THEORETICAL
027600           END-IF.
027700           DISPLAY 'MMHDGADV SELF TEST COMPLETE'.
027800       0599-SELF-TEST-EXIT.
027900           EXIT.
028000
028100       0550-CHECK-SWAP-RATE.
028200           IF WS-SWAP-RATE = WS-SELFTEST-EXPECT
028300               DISPLAY 'MMHDGADV SELF TEST PASS -- SWAP RATE D='
028400                       WS-SWAP-DAYS
028500           ELSE
028600               DISPLAY 'MMHDGADV SELF TEST FAIL -- SWAP RATE D='
028700                       WS-SWAP-DAYS ' GOT ' WS-SWAP-RATE
028800                       ' EXPECTED ' WS-SELFTEST-EXPECT
028900           END-IF.
029000       0559-CHECK-SWAP-RATE-EXIT.
029100           EXIT.
029200       EJECT
029300      ******************************************************************
029400      *   OPEN FILES, WRITE SECTION 3 HEADING/COLUMNS, PRIME THE READ  *
029500      ******************************************************************
029600       1000-INITIALIZATION.
029700           OPEN INPUT REQUESTS-FILE.
029800           IF WS-REQUESTS-FILE-STATUS NOT = '00'
029900               DISPLAY 'MMHDGADV - ERROR OPENING REQIN '
030000                       WS-REQUESTS-FILE-STATUS
030100               GO TO 9900-ABEND
030200           END-IF.
030300           OPEN OUTPUT ADVICE-FILE.
030400           IF WS-ADVICE-FILE-STATUS NOT = '00'
030500               DISPLAY 'MMHDGADV - ERROR OPENING ADVOUT '
030600                       WS-ADVICE-FILE-STATUS
030700               GO TO 9900-ABEND
030800           END-IF.
030900           OPEN EXTEND REPORT-FILE.
031000           IF WS-REPORT-FILE-STATUS NOT = '00'
031100               DISPLAY 'MMHDGADV - ERROR OPENING RPTOUT '
031200                       WS-REPORT-FILE-STATUS
031300               GO TO 9900-ABEND
031400           END-IF.
031500           MOVE SPACES TO MM-RPT3-HEADING.
031600           MOVE 'SECTION 3 -- ADVICE SUMMARY' TO R3H-TITLE.
031700           MOVE MM-RPT3-HEADING TO REPORT-REC.
031800           WRITE REPORT-REC AFTER ADVANCING TOP-OF-FORM.
031900           MOVE SPACES TO MM-RPT3-COLUMNS.
032000           MOVE 'SITE' TO R3C-SITE-HDG.
032100           MOVE 'INSTRUMENT' TO R3C-INSTR-HDG.
032200           MOVE 'SWAP RATE' TO R3C-SWAP-HDG.
032300           MOVE 'ADJ BASIS' TO R3C-BASIS-HDG.
032400           MOVE 'BUY BOUNDARY' TO R3C-BUYB-HDG.
032500           MOVE 'SELL BOUNDARY' TO R3C-SELLB-HDG.
032600           MOVE 'HEDGE SIZE' TO R3C-HEDGE-HDG.
032700           MOVE 'BUY LIMIT' TO R3C-BUYL-HDG.
032800           MOVE 'SELL LIMIT' TO R3C-SELLL-HDG.
032900           MOVE MM-RPT3-COLUMNS TO REPORT-REC.
033000           WRITE REPORT-REC.
033100           SET REQUEST-NOT-EOF TO TRUE.
033200       1099-INITIALIZATION-EXIT.
033300           EXIT.
033400       EJECT
033500      ******************************************************************
033600      *                       MAIN PROCESSING LOOP                     *
033700      ******************************************************************
033800       2000-MAIN-PROCESS.
033900           PERFORM 2100-READ-REQUEST
034000               THRU 2109-READ-REQUEST-EXIT.
034100           PERFORM 2210-PROCESS-ONE-REQUEST
034200               THRU 2219-PROCESS-ONE-REQUEST-EXIT
034300               UNTIL REQUEST-EOF.
034400       2099-MAIN-PROCESS-EXIT.
034500           EXIT.
034600
034700       2100-READ-REQUEST.
034800           READ REQUESTS-FILE
034900               AT END
035000                   SET REQUEST-EOF TO TRUE
035100           END-READ.
035200       2109-READ-REQUEST-EXIT.
035300           EXIT.
035400
035500       2210-PROCESS-ONE-REQUEST.
035600           PERFORM 2200-PROCESS-REQUEST
035700               THRU 2299-PROCESS-REQUEST-EXIT.
035800           PERFORM 2100-READ-REQUEST
035900               THRU 2109-READ-REQUEST-EXIT.
036000       2219-PROCESS-ONE-REQUEST-EXIT.
036100           EXIT.
036200       EJECT
036300      ******************************************************************
036400      *   PER-REQUEST CALCULATION SEQUENCE -- SWAP RATE, BASIS, THE    *
036500      *   TWO BOUNDARY PRICES, HEDGE SIZE, THEN THE TWO LIMIT SIZES,   *
036600      *   IN THE ORDER THE DESK SPECIFIED.                             *
036700      ******************************************************************
036800       2200-PROCESS-REQUEST.
036900           PERFORM 1300-CALCULATE-SWAP-RATE
037000               THRU 1399-CALCULATE-SWAP-RATE-EXIT.
037100           PERFORM 1400-ADJUST-BASIS
037200               THRU 1499-ADJUST-BASIS-EXIT.
037300           PERFORM 1450-ADJUST-BUY-BOUNDARY-PRICE
037400               THRU 1459-ADJUST-BUY-BOUNDARY-PRICE-EXIT.
037500           PERFORM 1460-ADJUST-SELL-BOUNDARY-PRICE
037600               THRU 1469-ADJUST-SELL-BOUNDARY-PRICE-EXIT.
037700           PERFORM 1700-GET-HEDGE-SIZE
037800               THRU 1799-GET-HEDGE-SIZE-EXIT.
037900           PERFORM 1800-ADJUST-BUY-LIMIT-SIZE
038000               THRU 1899-ADJUST-BUY-LIMIT-SIZE-EXIT.
038100           PERFORM 1900-ADJUST-SELL-LIMIT-SIZE
038200               THRU 1999-ADJUST-SELL-LIMIT-SIZE-EXIT.
038300           PERFORM 2400-WRITE-ADVICE-RECORD
038400               THRU 2499-WRITE-ADVICE-RECORD-EXIT.
038500       2299-PROCESS-REQUEST-EXIT.
038600           EXIT.
038700       EJECT
038800      ******************************************************************
038900      *   SWAP RATE -- ZERO UNLESS THERE IS A FUTURE EXPIRY AND A      *
039000      *   PRESENT CURRENT DATE.  D = WHOLE CALENDAR DAYS BETWEEN THEM  *
039100      *   VIA THE JULIAN DAY NUMBER ROUTINE, THEN (1.0004)**D - 1.     *
039200      ******************************************************************
039300       1300-CALCULATE-SWAP-RATE.
039400           MOVE ZERO TO WS-SWAP-RATE.
039500           MOVE ZERO TO WS-SWAP-DAYS.
039600           IF REQ-EXPIRY-DATE NOT = ZERO
039700              AND REQ-CURRENT-DATE-CHECK NOT = SPACES
039800               MOVE REQ-CURRENT-DATE TO WS-JDN-INPUT-DATE
039900               PERFORM 1350-CALCULATE-JULIAN-DAY-NUMBER
040000                   THRU 1359-CALCULATE-JULIAN-DAY-NUMBER-EXIT
040100               MOVE WS-JDN-RESULT TO WS-JDN-CURRENT
040200               MOVE REQ-EXPIRY-DATE TO WS-JDN-INPUT-DATE
040300               PERFORM 1350-CALCULATE-JULIAN-DAY-NUMBER
040400                   THRU 1359-CALCULATE-JULIAN-DAY-NUMBER-EXIT
040500               MOVE WS-JDN-RESULT TO WS-JDN-EXPIRY
040600               COMPUTE WS-SWAP-DAYS = WS-JDN-EXPIRY - WS-JDN-CURRENT
040700               IF WS-SWAP-DAYS > ZERO
040800                   MOVE 1 TO WS-COMPOUND-FACTOR
040900                   PERFORM 1320-COMPOUND-SWAP-RATE
041000                       THRU 1329-COMPOUND-SWAP-RATE-EXIT
041100               ELSE
041200                   MOVE ZERO TO WS-SWAP-DAYS
041300               END-IF
041400           END-IF.
041500       1399-CALCULATE-SWAP-RATE-EXIT.
041600           EXIT.
041700       EJECT
041800      * DAY-BY-DAY COMPOUNDING -- (1.0004)**WS-SWAP-DAYS, THEN -1
041900       1320-COMPOUND-SWAP-RATE.
042000           PERFORM 1330-COMPOUND-ONE-DAY
042100               THRU 1339-COMPOUND-ONE-DAY-EXIT
042200               VARYING WS-COMPOUND-SUB FROM 1 BY 1
042300               UNTIL WS-COMPOUND-SUB > WS-SWAP-DAYS.
042400           COMPUTE WS-SWAP-RATE ROUNDED = WS-COMPOUND-FACTOR - 1.
042500       1329-COMPOUND-SWAP-RATE-EXIT.
042600           EXIT.
042700
042800       1330-COMPOUND-ONE-DAY.
042900           COMPUTE WS-COMPOUND-FACTOR ROUNDED =
043000               WS-COMPOUND-FACTOR * MM-DAILY-SWAP-FACTOR.
043100       1339-COMPOUND-ONE-DAY-EXIT.
043200           EXIT.
043300       EJECT
043400      ******************************************************************
043500      *   JULIAN DAY NUMBER -- FLIEGEL AND VAN FLANDERN (CR-1147).     *
043600      *   REVERIFIED FOR 4-DIGIT CENTURY DATES UNDER CR-2202 (Y2K).    *
043700      ******************************************************************
043800       1350-CALCULATE-JULIAN-DAY-NUMBER.
043900           COMPUTE WS-JDN-A = (14 - WS-JDN-MM) / 12.
044000           COMPUTE WS-JDN-Y = WS-JDN-YYYY + 4800 - WS-JDN-A.
044100           COMPUTE WS-JDN-M = WS-JDN-MM + (12 * WS-JDN-A) - 3.
044200           COMPUTE WS-JDN-RESULT =
044300               WS-JDN-DD
044400               + (((153 * WS-JDN-M) + 2) / 5)
044500               + (365 * WS-JDN-Y)
044600               + (WS-JDN-Y / 4)
044700               - (WS-JDN-Y / 100)
044800               + (WS-JDN-Y / 400)
044900               - 32045.
045000       1359-CALCULATE-JULIAN-DAY-NUMBER-EXIT.
045100           EXIT.
045200       EJECT
045300      ******************************************************************
045400      *   ADJUSTED BASIS = RAW BASIS + SWAP RATE, MISSING IF THE RAW   *
045500      *   BASIS FIELD IS BLANK ON THE REQUEST.                         *
045600      ******************************************************************
045700       1400-ADJUST-BASIS.
045800           IF REQ-BASIS-CHECK = SPACES
045900               MOVE ZERO TO WS-ADJ-BASIS
046000           ELSE
046100               COMPUTE WS-ADJ-BASIS ROUNDED = REQ-BASIS + WS-SWAP-RATE
046200           END-IF.
046300       1499-ADJUST-BASIS-EXIT.
046400           EXIT.
046500       EJECT
046600      ******************************************************************
046700      *   BUY BOUNDARY -- CASH INSTRUMENTS (NO EXPIRY) PASS THE        *
046800      *   PROPOSED PRICE THROUGH.  DERIVATIVES ARE CAPPED AT THE       *
046900      *   COMMISSION/SWAP/SPREAD-ADJUSTED UNDERLYING BID (CR-1402).    *
047000      ******************************************************************
047100       1450-ADJUST-BUY-BOUNDARY-PRICE.
047200           IF REQ-BUY-PRICE-CHECK = SPACES
047300               MOVE ZERO TO WS-BUY-BOUNDARY
047400           ELSE
047500               IF REQ-EXPIRY-DATE = ZERO
047600                   MOVE REQ-BUY-PRICE TO WS-BUY-BOUNDARY
047700               ELSE
047800                   MOVE REQ-UND-BID TO WS-BND-PRICE
047900                   MOVE REQ-COMMISSION TO WS-BND-COMMISSION
048000                   MOVE WS-SWAP-RATE TO WS-BND-SWAP
048100                   MOVE REQ-SPREAD TO WS-BND-SPREAD
048200                   PERFORM 1500-CALCULATE-BUY-THEORETICAL
048300                       THRU 1599-CALCULATE-BUY-THEORETICAL-EXIT
048400                   IF REQ-BUY-PRICE < WS-BND-THEORETICAL
048500                       MOVE REQ-BUY-PRICE TO WS-BUY-BOUNDARY
048600                   ELSE
048700                       MOVE WS-BND-THEORETICAL TO WS-BUY-BOUNDARY
048800                   END-IF
048900               END-IF
049000           END-IF.
049100       1459-ADJUST-BUY-BOUNDARY-PRICE-EXIT.
049200           EXIT.
049300
049400      * THEORETICAL = BID * (1 - COMMISSION - SWAP - SPREAD)
049500       1500-CALCULATE-BUY-THEORETICAL.
049600           COMPUTE WS-BND-FACTOR ROUNDED =
049700               1 - WS-BND-COMMISSION - WS-BND-SWAP - WS-BND-SPREAD.
049800           COMPUTE WS-BND-THEORETICAL ROUNDED =
049900               WS-BND-PRICE * WS-BND-FACTOR.
050000       1599-CALCULATE-BUY-THEORETICAL-EXIT.
050100           EXIT.
050200       EJECT
050300      ******************************************************************
050400      *   SELL BOUNDARY -- SAME PATTERN, FLOOR RATHER THAN CAP.        *
050500      ******************************************************************
050600       1460-ADJUST-SELL-BOUNDARY-PRICE.
050700           IF REQ-SELL-PRICE-CHECK = SPACES
050800               MOVE ZERO TO WS-SELL-BOUNDARY
050900           ELSE
051000               IF REQ-EXPIRY-DATE = ZERO
051100                   MOVE REQ-SELL-PRICE TO WS-SELL-BOUNDARY
051200               ELSE
051300                   MOVE REQ-UND-ASK TO WS-BND-PRICE
051400                   MOVE REQ-COMMISSION TO WS-BND-COMMISSION
051500                   MOVE WS-SWAP-RATE TO WS-BND-SWAP
051600                   MOVE REQ-SPREAD TO WS-BND-SPREAD
051700                   PERFORM 1600-CALCULATE-SELL-THEORETICAL
051800                       THRU 1699-CALCULATE-SELL-THEORETICAL-EXIT
051900                   IF REQ-SELL-PRICE > WS-BND-THEORETICAL
052000                       MOVE REQ-SELL-PRICE TO WS-SELL-BOUNDARY
052100                   ELSE
052200                       MOVE WS-BND-THEORETICAL TO WS-SELL-BOUNDARY
052300                   END-IF
052400               END-IF
052500           END-IF.
052600       1469-ADJUST-SELL-BOUNDARY-PRICE-EXIT.
052700           EXIT.
052800
052900      * THEORETICAL = ASK * (1 + COMMISSION + SWAP + SPREAD)
053000       1600-CALCULATE-SELL-THEORETICAL.
053100           COMPUTE WS-BND-FACTOR ROUNDED =
053200               1 + WS-BND-COMMISSION + WS-BND-SWAP + WS-BND-SPREAD.
053300           COMPUTE WS-BND-THEORETICAL ROUNDED =
053400               WS-BND-PRICE * WS-BND-FACTOR.
053500       1699-CALCULATE-SELL-THEORETICAL-EXIT.
053600           EXIT.
053700       EJECT
053800      ******************************************************************
053900      *   HEDGE SIZE = -(FUND POSITION + LEG1 POSITION + LEG2          *
054000      *   POSITION).  MISSING IF ANY OF THE THREE IS BLANK (CR-1813).  *
054100      ******************************************************************
054200       1700-GET-HEDGE-SIZE.
054300           IF REQ-FUND-POS-CHECK = SPACES
054400              OR REQ-LEG1-POS-CHECK = SPACES
054500              OR REQ-LEG2-POS-CHECK = SPACES
054600               MOVE ZERO TO WS-HEDGE-SIZE
054700               SET HEDGE-SIZE-IS-MISSING TO TRUE
054800           ELSE
054900               COMPUTE WS-HEDGE-SIZE =
055000                   0 - (REQ-FUND-POS + REQ-LEG1-POS + REQ-LEG2-POS)
055100               SET HEDGE-SIZE-NOT-MISSING TO TRUE
055200           END-IF.
055300       1799-GET-HEDGE-SIZE-EXIT.
055400           EXIT.
055500       EJECT
055600      ******************************************************************
055700      *   BUY LIMIT SIZE -- HEDGE INSTRUMENTS ONLY.  MAX(HEDGE,0),     *
055800      *   TRUNCATED DOWN TO A WHOLE MULTIPLE OF THE LOT UNIT (CR-1701).*
055900      *   NON-HEDGE INSTRUMENTS PASS THE PROPOSED SIZE THROUGH         *
056000      *   UNCHANGED (CR-2652).                                         *
056100      ******************************************************************
056200       1800-ADJUST-BUY-LIMIT-SIZE.
056300           IF REQ-IS-HEDGE-INSTRUMENT
056400               IF HEDGE-SIZE-IS-MISSING
056500                   MOVE ZERO TO WS-BUY-LIMIT-SIZE
056600               ELSE
056700                   IF WS-HEDGE-SIZE > ZERO
056800                       MOVE WS-HEDGE-SIZE TO WS-LOT-RAW-SIZE
056900                   ELSE
057000                       MOVE ZERO TO WS-LOT-RAW-SIZE
057100                   END-IF
057200                   PERFORM 1850-ROUND-DOWN-TO-LOT
057300                       THRU 1859-ROUND-DOWN-TO-LOT-EXIT
057400                   MOVE WS-LOT-ROUNDED-SIZE TO WS-BUY-LIMIT-SIZE
057500               END-IF
057600           ELSE
057700               MOVE REQ-PROPOSED-SIZE TO WS-BUY-LIMIT-SIZE
057800           END-IF.
057900       1899-ADJUST-BUY-LIMIT-SIZE-EXIT.
058000           EXIT.
058100       EJECT
058200      ******************************************************************
058300      *   SELL LIMIT SIZE -- SAME PATTERN, USING MAX(-HEDGE,0).        *
058400      ******************************************************************
058500       1900-ADJUST-SELL-LIMIT-SIZE.
058600           IF REQ-IS-HEDGE-INSTRUMENT
058700               IF HEDGE-SIZE-IS-MISSING
058800                   MOVE ZERO TO WS-SELL-LIMIT-SIZE
058900               ELSE
059000                   COMPUTE WS-LOT-RAW-SIZE = 0 - WS-HEDGE-SIZE
059100                   IF WS-LOT-RAW-SIZE < ZERO
059200                       MOVE ZERO TO WS-LOT-RAW-SIZE
059300                   END-IF
059400                   PERFORM 1850-ROUND-DOWN-TO-LOT
059500                       THRU 1859-ROUND-DOWN-TO-LOT-EXIT
059600                   MOVE WS-LOT-ROUNDED-SIZE TO WS-SELL-LIMIT-SIZE
059700               END-IF
059800           ELSE
059900               MOVE REQ-PROPOSED-SIZE TO WS-SELL-LIMIT-SIZE
060000           END-IF.
060100       1999-ADJUST-SELL-LIMIT-SIZE-EXIT.
060200           EXIT.
060300
060400      * UNITS = FLOOR(RAW / LOT) ; RESULT = UNITS * LOT
060500       1850-ROUND-DOWN-TO-LOT.
060600           IF REQ-LOT-UNIT = ZERO
060700               MOVE WS-LOT-RAW-SIZE TO WS-LOT-ROUNDED-SIZE
060800           ELSE
060900               COMPUTE WS-LOT-UNITS = WS-LOT-RAW-SIZE / REQ-LOT-UNIT
061000               COMPUTE WS-LOT-ROUNDED-SIZE =
061100                   WS-LOT-UNITS * REQ-LOT-UNIT
061200           END-IF.
061300       1859-ROUND-DOWN-TO-LOT-EXIT.
061400           EXIT.
061500       EJECT
061600      ******************************************************************
061700      *   WRITE THE ADVICE RECORD, THE SECTION 3 DETAIL LINE, AND      *
061800      *   ROLL THE CONTROL TOTALS.                                     *
061900      ******************************************************************
062000       2400-WRITE-ADVICE-RECORD.
062100           INITIALIZE ADVICE-REC.
062200           MOVE REQ-SITE TO ADV-SITE.
062300           MOVE REQ-INSTRUMENT TO ADV-INSTRUMENT.
062400           MOVE WS-SWAP-RATE TO ADV-SWAP-RATE.
062500           MOVE WS-ADJ-BASIS TO ADV-ADJ-BASIS.
062600           MOVE WS-BUY-BOUNDARY TO ADV-BUY-BOUNDARY.
062700           MOVE WS-SELL-BOUNDARY TO ADV-SELL-BOUNDARY.
062800           MOVE WS-HEDGE-SIZE TO ADV-HEDGE-SIZE.
062900           MOVE WS-BUY-LIMIT-SIZE TO ADV-BUY-LIMIT-SIZE.
063000           MOVE WS-SELL-LIMIT-SIZE TO ADV-SELL-LIMIT-SIZE.
063100           WRITE ADVICE-REC.
063200           PERFORM 2450-WRITE-DETAIL-LINE
063300               THRU 2459-WRITE-DETAIL-LINE-EXIT.
063400           PERFORM 2470-UPDATE-CONTROL-TOTALS
063500               THRU 2479-UPDATE-CONTROL-TOTALS-EXIT.
063600       2499-WRITE-ADVICE-RECORD-EXIT.
063700           EXIT.
063800
063900       2450-WRITE-DETAIL-LINE.
064000           MOVE SPACES TO MM-RPT3-DETAIL.
064100           MOVE REQ-SITE TO R3D-SITE.
064200           MOVE REQ-INSTRUMENT TO R3D-INSTRUMENT.
064300           MOVE WS-SWAP-RATE TO R3D-SWAP-RATE.
064400           MOVE WS-ADJ-BASIS TO R3D-ADJ-BASIS.
064500           MOVE WS-BUY-BOUNDARY TO R3D-BUY-BOUNDARY.
064600           MOVE WS-SELL-BOUNDARY TO R3D-SELL-BOUNDARY.
064700           MOVE WS-HEDGE-SIZE TO R3D-HEDGE-SIZE.
064800           MOVE WS-BUY-LIMIT-SIZE TO R3D-BUY-LIMIT.
064900           MOVE WS-SELL-LIMIT-SIZE TO R3D-SELL-LIMIT.
065000           MOVE MM-RPT3-DETAIL TO REPORT-REC.
065100           WRITE REPORT-REC.
065200       2459-WRITE-DETAIL-LINE-EXIT.
065300           EXIT.
065400
065500       2470-UPDATE-CONTROL-TOTALS.
065600           ADD 1 TO WS-REQ-COUNT.
065700           IF WS-HEDGE-SIZE NOT = ZERO
065800               ADD 1 TO WS-NONZERO-HEDGE-COUNT
065900           END-IF.
066000           IF WS-HEDGE-SIZE < ZERO
066100               COMPUTE WS-ABS-HEDGE = 0 - WS-HEDGE-SIZE
066200           ELSE
066300               MOVE WS-HEDGE-SIZE TO WS-ABS-HEDGE
066400           END-IF.
066500           ADD WS-ABS-HEDGE TO WS-HEDGE-SUM-ABS.
066600       2479-UPDATE-CONTROL-TOTALS-EXIT.
066700           EXIT.
066800       EJECT
066900       3000-WRITE-FOOTER.
067000           MOVE SPACES TO MM-RPT3-FOOTER.
067100           MOVE 'REQUESTS PROCESSED.' TO R3F-LABEL1.
067200           MOVE WS-REQ-COUNT TO R3F-REQ-COUNT.
067300           MOVE 'NONZERO HEDGES.....' TO R3F-LABEL2.
067400           MOVE WS-NONZERO-HEDGE-COUNT TO R3F-HEDGE-COUNT.
067500           MOVE 'SUM ABS HEDGE QTY..' TO R3F-LABEL3.
067600           MOVE WS-HEDGE-SUM-ABS TO R3F-HEDGE-SUM.
067700           MOVE MM-RPT3-FOOTER TO REPORT-REC.
067800           WRITE REPORT-REC.
067900       3099-WRITE-FOOTER-EXIT.
068000           EXIT.
068100       EJECT
068200      ******************************************************************
068300      *                          TERMINATION                           *
068400      ******************************************************************
068500       9000-TERMINATION.
068600           CLOSE REQUESTS-FILE.
068700           CLOSE ADVICE-FILE.
068800           CLOSE REPORT-FILE.
068900           DISPLAY 'MMHDGADV PROCESSING COMPLETE'.
069000           DISPLAY 'REQUESTS PROCESSED..: ' WS-REQ-COUNT.
069100           DISPLAY 'NONZERO HEDGES......: ' WS-NONZERO-HEDGE-COUNT.
069200           DISPLAY 'SUM ABS HEDGE QTY...: ' WS-HEDGE-SUM-ABS.
069300       9099-TERMINATION-EXIT.
069400           EXIT.
069500       EJECT
069600       9900-ABEND.
069700           DISPLAY 'MMHDGADV ABENDING DUE TO ERROR'.
069800           MOVE 16 TO RETURN-CODE.
069900           GOBACK.
070000       9909-ABEND-EXIT.
070100           EXIT.
