000100******************************************************************
000200*    MMRPT2  --  REPORT SECTION 2 PRINT LINES (COMPOSITE RESULTS)*
000300******************************************************************
000400    01  MM-RPT2-HEADING.
000500        05  R2H-TITLE           PIC X(40)
000600            VALUE 'SECTION 2 -- COMPOSITE RESULTS'.
000700        05  FILLER              PIC X(92) VALUE SPACES.
000800
000900    01  MM-RPT2-COLUMNS REDEFINES MM-RPT2-HEADING.
001000        05  R2C-GROUP-HDG       PIC X(15)
001100            VALUE 'GROUP ID'.
001200        05  R2C-LEGS-HDG        PIC X(12)
001300            VALUE 'LEG COUNT'.
001400        05  R2C-PRICE-HDG       PIC X(25)
001500            VALUE 'COMPOSITE PRICE'.
001600        05  FILLER              PIC X(80) VALUE SPACES.
001700
001800    01  MM-RPT2-DETAIL REDEFINES MM-RPT2-HEADING.
001900        05  R2D-GROUP-ID        PIC X(08).
002000        05  FILLER              PIC X(07) VALUE SPACES.
002100        05  R2D-LEG-COUNT       PIC ZZ9.
002200        05  FILLER              PIC X(09) VALUE SPACES.
002300        05  R2D-PRICE-OR-FLAG   PIC X(25).
002400        05  FILLER              PIC X(80) VALUE SPACES.
002500
002600    01  MM-RPT2-FOOTER REDEFINES MM-RPT2-HEADING.
002700        05  R2F-LABEL           PIC X(30)
002800            VALUE 'GROUP COUNT.......'.
002900        05  R2F-GROUP-COUNT     PIC ZZZ,ZZ9.
003000        05  FILLER              PIC X(95) VALUE SPACES.
