000100******************************************************************
000200*    MMPRCREC  --  INTERVAL PRICE RECORD (PRICES FILE, OUTPUT)   *
000300*    ONE RECORD WRITTEN PER BUCKET IN THE INTERVAL GRID.         *
000400******************************************************************
000500    05  PRC-INTERVAL            PIC 9(14).
000600    05  FILLER                  PIC X(01) VALUE SPACE.
000700    05  PRC-PRICE               PIC S9(9)V9(10).
000800    05  FILLER                  PIC X(01) VALUE SPACE.
000900    05  PRC-RETURN              PIC S9(1)V9(10).
001000    05  FILLER                  PIC X(01) VALUE SPACE.
001100    05  PRC-PRICE-FLAG          PIC X(01).
001200        88  PRC-PRICE-PRESENT   VALUE 'Y'.
001300        88  PRC-PRICE-ABSENT    VALUE 'N'.
001400    05  FILLER                  PIC X(01) VALUE SPACE.
001500    05  PRC-RET-FLAG            PIC X(01).
001600        88  PRC-RET-PRESENT     VALUE 'Y'.
001700        88  PRC-RET-ABSENT      VALUE 'N'.
001800    05  FILLER                  PIC X(11) VALUE SPACES.
