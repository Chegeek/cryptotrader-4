000100******************************************************************
000200*    MMRPT3  --  REPORT SECTION 3 PRINT LINES (ADVICE SUMMARY)   *
000300******************************************************************
000400    01  MM-RPT3-HEADING.
000500        05  R3H-TITLE           PIC X(40)
000600            VALUE 'SECTION 3 -- ADVICE SUMMARY'.
000700        05  FILLER              PIC X(92) VALUE SPACES.
000800
000900    01  MM-RPT3-COLUMNS REDEFINES MM-RPT3-HEADING.
001000        05  R3C-SITE-HDG        PIC X(12) VALUE 'SITE'.
001100        05  R3C-INSTR-HDG       PIC X(13) VALUE 'INSTRUMENT'.
001200        05  R3C-SWAP-HDG        PIC X(13) VALUE 'SWAP RATE'.
001300        05  R3C-BASIS-HDG       PIC X(13) VALUE 'ADJ BASIS'.
001400        05  R3C-BUYB-HDG        PIC X(14) VALUE 'BUY BOUNDARY'.
001500        05  R3C-SELLB-HDG       PIC X(14) VALUE 'SELL BOUNDARY'.
001600        05  R3C-HEDGE-HDG       PIC X(13) VALUE 'HEDGE SIZE'.
001700        05  R3C-BUYL-HDG        PIC X(13) VALUE 'BUY LIMIT'.
001800        05  R3C-SELLL-HDG       PIC X(13) VALUE 'SELL LIMIT'.
001900        05  FILLER              PIC X(14) VALUE SPACES.
002000
002100    01  MM-RPT3-DETAIL REDEFINES MM-RPT3-HEADING.
002200        05  R3D-SITE            PIC X(11).
002300        05  FILLER              PIC X(01) VALUE SPACE.
002400        05  R3D-INSTRUMENT      PIC X(12).
002500        05  FILLER              PIC X(01) VALUE SPACE.
002600        05  R3D-SWAP-RATE       PIC -9.9999999999.
002700        05  FILLER              PIC X(01) VALUE SPACE.
002800        05  R3D-ADJ-BASIS       PIC -9.9999999999.
002900        05  FILLER              PIC X(01) VALUE SPACE.
003000        05  R3D-BUY-BOUNDARY    PIC -9(9).9999.
003100        05  FILLER              PIC X(01) VALUE SPACE.
003200        05  R3D-SELL-BOUNDARY   PIC -9(9).9999.
003300        05  FILLER              PIC X(01) VALUE SPACE.
003400        05  R3D-HEDGE-SIZE      PIC -9(7).9999.
003500        05  FILLER              PIC X(01) VALUE SPACE.
003600        05  R3D-BUY-LIMIT       PIC -9(7).9999.
003700        05  FILLER              PIC X(01) VALUE SPACE.
003800        05  R3D-SELL-LIMIT      PIC -9(7).9999.
003900        05  FILLER              PIC X(06) VALUE SPACES.
004000
004100    01  MM-RPT3-FOOTER REDEFINES MM-RPT3-HEADING.
004200        05  R3F-LABEL1          PIC X(20)
004300            VALUE 'REQUESTS PROCESSED.'.
004400        05  R3F-REQ-COUNT       PIC ZZZ,ZZ9.
004500        05  FILLER              PIC X(02) VALUE SPACES.
004600        05  R3F-LABEL2          PIC X(20)
004700            VALUE 'NONZERO HEDGES.....'.
004800        05  R3F-HEDGE-COUNT     PIC ZZZ,ZZ9.
004900        05  FILLER              PIC X(02) VALUE SPACES.
005000        05  R3F-LABEL3          PIC X(20)
005100            VALUE 'SUM ABS HEDGE QTY..'.
005200        05  R3F-HEDGE-SUM       PIC ZZZ,ZZ9.9999.
005300        05  FILLER              PIC X(42) VALUE SPACES.
